000100****************************************************************
000200*  COPYBOOK:  REVIEW                                           *
000300*  RECORD LAYOUT FOR ONE CUSTOMER REVIEW ROW, GROUPED BY        *
000400*  PRODUCT-ID ON THE REVIEWS FILE.  120 BYTE FIXED RECORD.      *
000500*                                                                *
000600*  CHANGE LOG                                                   *
000700*  03/11/94  RLH  ORIGINAL LAYOUT.                               *
000800*  06/14/07  DTW  ADDED VERIFIED-PURCHASE FLAG, REQ PVC-014.     *
000900****************************************************************
001000 01  WS-RVW-RECORD.
001100     05  RVW-PRODUCT-ID          PIC X(16).
001200     05  RVW-RATING              PIC 9V9.
001300     05  RVW-VERIFIED            PIC X(01).
001400         88  RVW-IS-VERIFIED          VALUE 'Y'.
001500         88  RVW-NOT-VERIFIED          VALUE 'N'.
001600     05  RVW-TEXT                PIC X(100).
001700     05  FILLER                  PIC X(01).
