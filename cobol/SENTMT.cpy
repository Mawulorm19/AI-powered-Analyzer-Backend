000100****************************************************************
000200*  COPYBOOK:  SENTMT                                           *
000300*  RECORD LAYOUT FOR THE OPTIONAL REVIEW-SENTIMENT SUMMARY, AT  *
000400*  MOST ONE PER PRODUCT-ID, ON THE SENTIMENTS FILE.  111 BYTES. *
000500*                                                                *
000600*  CHANGE LOG                                                   *
000700*  06/14/07  DTW  ORIGINAL LAYOUT, REQ PVC-014.                  *
000800*  04/02/13  DTW  ADDED PROS/CONS COUNTS, REQ PVC-061.           *
000900*  02/11/20  RLH  SNT-SUMMARY WAS SHORTED TWO BYTES AGAINST THE  *
001000*                 MKTG FILE LAYOUT - WIDENED TO X(80), NO FILLER *
001100*                 PAD NEEDED NOW (REQ PVC-098).                  *
001200****************************************************************
001300 01  WS-SNT-RECORD.
001400     05  SNT-PRODUCT-ID          PIC X(16).
001500     05  SNT-OVERALL             PIC X(08).
001600         88  SNT-IS-POSITIVE          VALUE 'POSITIVE'.
001700         88  SNT-IS-NEGATIVE          VALUE 'NEGATIVE'.
001800         88  SNT-IS-NEUTRAL           VALUE 'NEUTRAL '.
001900     05  SNT-SCORE                PIC S9V99.
002000     05  SNT-PROS-COUNT           PIC 9(02).
002100     05  SNT-CONS-COUNT           PIC 9(02).
002200     05  SNT-SUMMARY              PIC X(80).
