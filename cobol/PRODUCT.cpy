000100****************************************************************
000200*  COPYBOOK:  PRODUCT                                          *
000300*  RECORD LAYOUT FOR ONE MARKETPLACE PRODUCT CANDIDATE READ BY  *
000400*  THE PRDCOMP VALUE-COMPARISON BATCH.  145 BYTE FIXED RECORD.  *
000500*                                                                *
000600*  CHANGE LOG                                                   *
000700*  03/11/94  RLH  ORIGINAL LAYOUT FOR PRICE-COMPARE PROJECT.     *
000800*  09/02/99  RLH  WIDENED TITLE TO X(60) PER MKTG REQUEST.       *
000900*  06/14/07  DTW  ADDED AVAILABILITY FIELD, REQ PVC-014.         *
001000*  02/11/20  RLH  ADDED SENTIMENT SUMMARY FIELD TO PRD-TABLE SO   *
001100*                 THE DERIVED-SENTIMENT TEXT BUILT IN PRDCOMP     *
001200*                 CAN BE HELD AGAINST THE PRODUCT ROW (REQ        *
001300*                 PVC-098).                                      *
001400****************************************************************
001500 01  WS-PRD-RECORD.
001600     05  PRD-PRODUCT-ID          PIC X(16).
001700     05  PRD-TITLE               PIC X(60).
001800     05  PRD-SOURCE              PIC X(08).
001900         88  PRD-SRC-AMAZON          VALUE 'AMAZON  '.
002000         88  PRD-SRC-EBAY             VALUE 'EBAY    '.
002100         88  PRD-SRC-WALMART          VALUE 'WALMART '.
002200     05  PRD-PRICE-RAW           PIC X(20).
002300     05  PRD-ORIG-PRICE-RAW      PIC X(20).
002400     05  PRD-RATING-RAW          PIC X(02).
002500         88  PRD-RATING-ABSENT        VALUE SPACES.
002600     05  PRD-REVIEW-COUNT        PIC 9(07).
002700     05  PRD-AVAILABILITY        PIC X(12).
002800 01  WS-PRD-RECORD-R REDEFINES WS-PRD-RECORD.
002900     05  FILLER                  PIC X(124).
003000     05  PRD-RATING-NUM          PIC 9V9.
003100     05  FILLER                  PIC X(19).
003200*    NOTE - THE EIGHT FIELDS ABOVE TOTAL 145 BYTES EXACTLY, THE
003300*    FULL WIDTH OF THE PRODUCTS FILE RECORD - NO FILLER PAD IS
003400*    CARRIED HERE SO NO FIELD ABOVE IS SHORTED.
003500****************************************************************
003600*  WORKING TABLE - ONE ENTRY PER CANDIDATE PRODUCT HELD IN      *
003700*  STORAGE WHILE PRDCOMP MATCHES SENTIMENT/REVIEW DATA TO IT    *
003800*  AND COMPUTES ITS FOUR COMPARISON SCORES.  CAP OF 50 ROWS -   *
003900*  A COMPARISON BATCH THIS SHOP RUNS NEVER SHOPS MORE PRODUCTS  *
004000*  THAN THAT IN ONE PASS (REQ PVC-014).                         *
004100****************************************************************
004200 01  PRD-TABLE-AREA.
004300     05  PRD-TABLE-COUNT         PIC 9(02) COMP-3 VALUE 0.
004400     05  PRD-TABLE OCCURS 50 TIMES INDEXED BY PRD-IDX.
004500         10  PRD-T-PRODUCT-ID        PIC X(16).
004600         10  PRD-T-TITLE             PIC X(60).
004700         10  PRD-T-SOURCE            PIC X(08).
004800         10  PRD-T-PRICE-USD         PIC S9(7)V99 COMP-3.
004900         10  PRD-T-CURRENCY          PIC X(03).
005000         10  PRD-T-DISCOUNT-PCT      PIC 9(03)V9.
005100         10  PRD-T-RATING            PIC 9V9.
005200         10  PRD-T-RATING-SW         PIC X(01).
005300             88  PRD-T-RATING-PRESENT     VALUE 'Y'.
005400         10  PRD-T-REVIEW-COUNT      PIC 9(07).
005500         10  PRD-T-SENTIMENT-OVERALL PIC X(08).
005600         10  PRD-T-SENTIMENT-SCORE   PIC S9V99.
005700         10  PRD-T-PROS-COUNT        PIC 9(02).
005800         10  PRD-T-CONS-COUNT        PIC 9(02).
005900         10  PRD-T-SENTIMENT-SW      PIC X(01).
006000             88  PRD-T-SENTIMENT-PRESENT  VALUE 'Y'.
006100         10  PRD-T-SENTIMENT-SUMMARY PIC X(80).
006200         10  PRD-T-PRICE-SCORE       PIC 9(02)V99.
006300         10  PRD-T-REVIEW-SCORE      PIC 9(02)V99.
006400         10  PRD-T-QUALITY-SCORE     PIC 9(02)V99.
006500         10  PRD-T-VALUE-SCORE       PIC 9(02)V99.
006600         10  FILLER                  PIC X(05).
