000100****************************************************************
000200*  COPYBOOK:  SCOREDP                                          *
000300*  OUTPUT RECORD FOR THE SCORED FILE WRITTEN BY PRDCOMP, ONE    *
000400*  ROW PER ACCEPTED PRODUCT, IN VALUE-SCORE DESCENDING ORDER.   *
000500*  140 BYTE FIXED RECORD.                                       *
000600*                                                                *
000700*  CHANGE LOG                                                   *
000800*  06/14/07  DTW  ORIGINAL LAYOUT, REQ PVC-014.                  *
000900*  04/02/13  DTW  ADDED QUALITY-SCORE COLUMN, REQ PVC-061.       *
001000****************************************************************
001100 01  WS-SCP-RECORD.
001200     05  SCP-PRODUCT-ID          PIC X(16).
001300     05  SCP-TITLE               PIC X(60).
001400     05  SCP-SOURCE              PIC X(08).
001500     05  SCP-PRICE-USD           PIC 9(07)V99.
001600     05  SCP-CURRENCY            PIC X(03).
001700     05  SCP-DISCOUNT-PCT        PIC 9(03)V9.
001800     05  SCP-PRICE-SCORE         PIC 9(02)V99.
001900     05  SCP-REVIEW-SCORE        PIC 9(02)V99.
002000     05  SCP-QUALITY-SCORE       PIC 9(02)V99.
002100     05  SCP-VALUE-SCORE         PIC 9(02)V99.
002200     05  FILLER                  PIC X(24).
