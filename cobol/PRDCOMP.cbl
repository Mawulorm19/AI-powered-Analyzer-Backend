000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRDCOMP.
000300 AUTHOR. R L HOBBS.
000400 INSTALLATION. CONSUMER RESEARCH DP CENTER.
000500 DATE-WRITTEN. 03/11/94.
000600 DATE-COMPILED. 03/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM READS THE DAILY PRODUCTS EXTRACT, THE REVIEWS
001000*  EXTRACT AND THE (OPTIONAL) REVIEW-SENTIMENT EXTRACT FOR ONE
001100*  COMPARISON RUN, NORMALIZES EACH PRODUCT'S ASKING PRICE TO
001200*  US DOLLARS, SCORES EACH PRODUCT ON PRICE/REVIEWS/QUALITY/
001300*  OVERALL VALUE, RANKS THEM, WRITES THE SCORED RESULTS FILE
001400*  AND PRINTS THE PRODUCT VALUE COMPARISON REPORT FOR MKTG.
001500*
001600*  CHANGE LOG
001700*  03/11/94  RLH  ORIGINAL PROGRAM.  BASIC TWO-SOURCE PRICE         ORIG94
001800*                 COMPARE FOR THE MAIL-ORDER CATALOG DESK.
001900*  08/02/94  RLH  ADDED EBAY AND WALMART AS VALID SOURCE CODES.    CHG0894
002000*  01/15/95  RLH  ADDED REJECT COUNT AND CONSOLE MESSAGE ON A      CHG0195
002100*                 PRICE FIELD THAT WILL NOT PARSE.
002200*  07/22/96  DTW  ADDED THE REVIEWS FILE - AVERAGE RATING NOW      CHG0796
002300*                 FEEDS THE REVIEW SCORE.
002400*  02/10/97  DTW  ADDED THE SENTIMENT FILE MATCH BY PRODUCT-ID.    CHG0297
002500*  11/03/98  DTW  Y2K REMEDIATION - REPORT HEADER DATE WIDENED     Y2K0147
002600*                 TO A 4-DIGIT YEAR (REQ Y2K-0147).
002700*  03/30/99  DTW  Y2K REMEDIATION - VERIFIED NO OTHER DATE         Y2K0147
002800*                 FIELD IN THIS PROGRAM WAS 2-DIGIT.  NONE WAS.
002900*  06/14/00  RLH  ADDED QUALITY SCORE AND VALUE SCORE.  VALUE      CHG0600
003000*                 SCORE IS NOW THE SORT KEY FOR THE REPORT.
003100*  09/09/01  RLH  ADDED BEST-VALUE / BEST-PRICE / BEST-QUALITY     CHG0901
003200*                 CALL-OUT LINES TO THE REPORT SUMMARY.
003300*  04/02/02  DTW  ADDED SENTIMENT FALLBACK - PRODUCTS WITH NO      CHG0402
003400*                 SENTIMENT RECORD NOW DERIVE ONE FROM THEIR
003500*                 OWN REVIEW RATINGS RATHER THAN SCORING BLIND.
003600*  10/18/03  DTW  MULTI-CURRENCY PRICE STRINGS SHOWING UP IN       PVC-003
003700*                 THE OVERSEAS DROP-SHIP FEED - PRICE NORMAL-
003800*                 IZER REWRITTEN TO DETECT SYMBOL/CODE AND
003900*                 CONVERT TO USD BEFORE SCORING (REQ PVC-003).
004000*  06/14/07  DTW  PRODUCT/REVIEW/SENTIMENT LAYOUTS MOVED OUT       PVC-014
004100*                 TO COPYBOOKS PER REQ PVC-014.  SCORED RESULTS
004200*                 FILE ADDED SO MKTG CAN LOAD IT INTO THEIR OWN
004300*                 SPREADSHEET TOOL.
004400*  04/02/13  DTW  ADDED PROS/CONS COUNTS TO THE QUALITY SCORE      PVC-061
004500*                 PER REQ PVC-061.
004600*  11/20/15  RLH  ADDED THE END-OF-JOB PRICE-RANGE/RELEVANCE       PVC-077
004700*                 RANKING SECTION FOR THE MKTG AD-HOC REQUESTS
004800*                 (REQ PVC-077).  DISPLAY ONLY, NO NEW FILE.
004900*  07/09/19  DTW  DISCOUNT PERCENT NOW CARRIED ON THE SCORED       PVC-091
005000*                 RESULTS FILE (REQ PVC-091).
005100*  02/11/20  RLH  YEAR-END SCORING AUDIT TURNED UP FOUR DEFECTS -  PVC-098
005200*                 REVIEW SCORE WAS MISSING ITS VOLUME MODIFIER
005300*                 AND SENTIMENT ADJUSTMENT ENTIRELY, THE TIED-
005400*                 PRICE CASE WAS SCORING 10.00 INSTEAD OF 7.50,
005500*                 VALUE SCORE WEIGHTS WERE CODED 40/30/30 INSTEAD
005600*                 OF 35/35/30, AND THE EUR/AUD RATE TABLE ROWS
005700*                 WERE KEYED WRONG.  ALL FOUR CORRECTED (REQ
005800*                 PVC-098).
005810*  05/19/21  DTW  QA KICKBACK ON THREE MORE SCORING/DISCOUNT       PVC-104
005820*                 DEFECTS.  (1) CONVERT-TO-USD WAS REJECTING ANY
005830*                 PRICE THAT CAME BACK ZERO OR NEGATIVE, WHICH
005840*                 ALSO SILENTLY KILLED THE DISCOUNT RULE'S OWN
005850*                 NEGATIVE-CURRENT-PRICE CASE BEFORE IT COULD
005860*                 EVER RUN - DISCOUNT CALC NOW OWNS THAT TEST.
005870*                 (2) REVIEW AND QUALITY SCORES WERE ROUNDING
005880*                 AFTER EVERY INTERMEDIATE STEP INSTEAD OF ONCE
005890*                 AT THE END, DRIFTING A PENNY OR TWO OFF THE
005900*                 SPEC FORMULA ON SOME PRODUCTS.  (3) KRW FX RATE
005910*                 WAS ROUNDING TO 0.0008 AT FOUR DECIMALS - TABLE
005920*                 WIDENED TO FIVE DECIMALS, RATE CORRECTED TO THE
005930*                 TRUE 0.00075 (REQ PVC-104).
005940***************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900* DAILY PRODUCTS EXTRACT FROM THE MARKETPLACE FEED PROGRAM -
007000* ONE ROW PER CANDIDATE PRODUCT, AS CAUGHT RIGHT OFF THE WIRE.
007100     SELECT PRODUCTS
007200     ASSIGN TO PRODIN
007300       FILE STATUS IS PRDCODE.
007400
007500* INDIVIDUAL CUSTOMER REVIEWS, SORTED AND GROUPED BY PRODUCT-ID
007600* BY THE UPSTREAM EXTRACT JOB BEFORE IT EVER REACHES US HERE.
007700     SELECT REVIEWS
007800     ASSIGN TO RVWIN
007900       FILE STATUS IS RVWCODE.
008000
008100* OPTIONAL MARKETING-SUPPLIED SENTIMENT SUMMARY, AT MOST ONE
008200* RECORD PER PRODUCT-ID.  MANY PRODUCTS NEVER GET ONE.
008300     SELECT SENTIMENTS
008400     ASSIGN TO SNTIN
008500       FILE STATUS IS SNTCODE.
008600
008700* OUTBOUND SCORED-RESULTS FILE MKTG LOADS INTO THEIR OWN
008800* SPREADSHEET TOOL (REQ PVC-014).  ONE ROW PER SCORED PRODUCT.
008900     SELECT SCOREDOUT
009000     ASSIGN TO SCOREOUT
009100       FILE STATUS IS SCPCODE.
009200
009300* PRINTED PRODUCT VALUE COMPARISON REPORT - SPOOLED FOR MKTG'S
009400* MORNING DISTRIBUTION RUN.
009500     SELECT RPTFILE
009600     ASSIGN TO RPTFILE
009700       FILE STATUS IS RPTCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  PRODUCTS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 145 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PRD-REC.
010700 *    LAYOUT OF PRD-REC IS CARRIED IN COPYBOOK PRODUCT - SEE THAT
010800*    MEMBER FOR FIELD-BY-FIELD DETAIL.
010900 01  PRD-REC  PIC X(145).
011000
011100 FD  REVIEWS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 120 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RVW-REC.
011700 *    LAYOUT OF RVW-REC IS CARRIED IN COPYBOOK REVIEW.
011800 01  RVW-REC  PIC X(120).
011900
012000 FD  SENTIMENTS
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 111 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS SNT-REC.
012600 *    LAYOUT OF SNT-REC IS CARRIED IN COPYBOOK SENTMT.
012700 01  SNT-REC  PIC X(111).
012800
012900 FD  SCOREDOUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 140 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SCP-REC.
013500 *    LAYOUT OF SCP-REC IS CARRIED IN COPYBOOK SCOREDP.
013600 01  SCP-REC  PIC X(140).
013700
013800 FD  RPTFILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 *    RPT-REC IS KEPT AS ONE FLAT 132-BYTE SLOT - EACH PARAGRAPH
014500*    THAT WRITES THE REPORT MOVES ITS OWN 01-LEVEL PRINT LINE
014600*    INTO IT, HOSPEDIT STYLE, RATHER THAN FIELD-DEFINING IT HERE.
014700 01  RPT-REC  PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000
015100 COPY PRODUCT.
015200 COPY REVIEW.
015300 COPY SENTMT.
015400 COPY SCOREDP.
015500
015600*    ONE 2-BYTE FILE STATUS PER FILE.  '10' IS END-OF-FILE ON A
015700*    SEQUENTIAL READ; ANYTHING ELSE NON-ZERO ON OPEN OR WRITE IS AN
015800*    ABEND CONDITION THIS PROGRAM DOES NOT TRY TO RECOVER FROM - THE
015900*    JCL ABENDS THE STEP AND OPERATIONS PAGES THE ON-CALL ANALYST.
016000 01  FILE-STATUS-CODES.
016100     05  PRDCODE                 PIC X(02).
016200         88  PRD-CODE-EOF             VALUE '10'.
016300     05  RVWCODE                 PIC X(02).
016400         88  RVW-CODE-EOF             VALUE '10'.
016500     05  SNTCODE                 PIC X(02).
016600         88  SNT-CODE-EOF             VALUE '10'.
016700     05  SCPCODE                 PIC X(02).
016800     05  RPTCODE                 PIC X(02).
016900
017000*    END-OF-FILE SWITCHES FOR THE THREE INPUT FILES, ONE 88-LEVEL
017100*    APIECE SO THE PROCEDURE DIVISION CAN TEST 'NO MORE X' RATHER
017200*    THAN COMPARE THE RAW SWITCH VALUE EVERY TIME.
017300 01  PROGRAM-SWITCHES.
017400     05  WS-MORE-PRODUCTS-SW     PIC X(01) VALUE 'Y'.
017500         88  WS-NO-MORE-PRODUCTS      VALUE 'N'.
017600     05  WS-MORE-SENTIMENTS-SW   PIC X(01) VALUE 'Y'.
017700         88  WS-NO-MORE-SENTIMENTS    VALUE 'N'.
017800     05  WS-MORE-REVIEWS-SW      PIC X(01) VALUE 'Y'.
017900         88  WS-NO-MORE-REVIEWS       VALUE 'N'.
018000     05  FILLER                  PIC X(04).
018100
018200 77  REPORT-MAX-LINES            PIC 9(02) VALUE 55.
018300
018400*    TODAY'S DATE, BROKEN OUT FOR THE REPORT HEADER DATE STAMP.
018500*    4-DIGIT YEAR SINCE THE Y2K REMEDIATION (SEE CHANGE LOG).
018600 01  WS-CURRENT-DATE-FIELDS.
018700     05  WS-CURRENT-DATE.
018800         10  WS-CURRENT-YEAR     PIC 9(04).
018900         10  WS-CURRENT-MONTH    PIC 9(02).
019000         10  WS-CURRENT-DAY      PIC 9(02).
019100     05  FILLER                  PIC X(06).
019200
019300*    ACCEPT...FROM DATE YYYYMMDD LANDS HERE AS ONE 8-DIGIT NUMBER;
019400*    THE REDEFINES BELOW SPLITS IT INTO YEAR/MONTH/DAY WITHOUT A
019500*    SECOND ACCEPT OR ANY STRING-HANDLING.
019600 01  WS-TODAYS-DATE.
019700     05  WS-TODAYS-DATE-YYYYMMDD PIC 9(08).
019800 01  WS-TODAYS-DATE-R REDEFINES WS-TODAYS-DATE.
019900     05  WS-TD-YYYY              PIC 9(04).
020000     05  WS-TD-MM                PIC 9(02).
020100     05  WS-TD-DD                PIC 9(02).
020200
020300*    RUN CONTROL TOTALS FOR THE SUMMARY BLOCK AT THE BOTTOM OF THE
020400*    REPORT, PLUS THE RUNNING PAGE/LINE COUNTERS FOR THE PRINT FILE
020500*    AND THE ACCUMULATOR BEHIND THE AVERAGE VALUE SCORE LINE.
020600 01  COUNTERS-AND-ACCUMULATORS.
020700     05  WS-RECS-READ            PIC S9(4) COMP VALUE 0.
020800     05  WS-RECS-REJECTED        PIC S9(4) COMP VALUE 0.
020900     05  WS-RECS-SCORED          PIC S9(4) COMP VALUE 0.
021000     05  WS-PAGE-NUM             PIC 9(03) COMP-3 VALUE 0.
021100     05  WS-LINE-COUNT           PIC 9(02) COMP-3 VALUE 0.
021200     05  WS-VALUE-SCORE-TOTAL    PIC S9(5)V99 COMP-3 VALUE 0.
021300     05  WS-AVERAGE-VALUE-SCORE  PIC 9(02)V99 VALUE 0.
021400     05  FILLER                  PIC X(04).
021500
021600*    SET-WIDE LOW/HIGH PRICE AND THE SPREAD BETWEEN THEM - THE
021700*    PRICE SCORE RULE NEEDS ALL THREE (SEE PARAGRAPH 0760).
021800 01  WS-MIN-MAX-PRICE.
021900     05  WS-MIN-PRICE            PIC S9(7)V99 COMP-3 VALUE 0.
022000     05  WS-MAX-PRICE            PIC S9(7)V99 COMP-3 VALUE 0.
022100     05  WS-PRICE-RANGE          PIC S9(7)V99 COMP-3 VALUE 0.
022200     05  FILLER                  PIC X(04).
022300
022400*    SUBSCRIPTS OF THE BEST-VALUE, BEST-PRICE AND BEST-QUALITY
022500*    TABLE ROWS, FILLED IN BY PARAGRAPH 0850 AFTER THE SORT.
022600 01  WS-BEST-OF-AREA.
022700     05  WS-BEST-VALUE-SUB       PIC 9(02) COMP-3 VALUE 0.
022800     05  WS-BEST-PRICE-SUB       PIC 9(02) COMP-3 VALUE 0.
022900     05  WS-BEST-QUALITY-SUB     PIC 9(02) COMP-3 VALUE 0.
023000     05  FILLER                  PIC X(04).
023100
023200*    SUBSCRIPTS AND SWAP AREA FOR THE MANUAL SELECTION SORT OF
023300*    PRD-TABLE (SEE PARAGRAPH 0800).  WS-SWAP-ENTRY MUST ALWAYS BE
023400*    AT LEAST AS WIDE AS ONE PRD-TABLE ROW IN PRODUCT.CPY - RECHECK
023500*    BOTH WIDTHS TOGETHER ANY TIME A FIELD IS ADDED TO EITHER ONE.
023600 01  WS-SORT-WORK-AREA.
023700     05  WS-SORT-I               PIC 9(02) COMP-3 VALUE 0.
023800     05  WS-SORT-J               PIC 9(02) COMP-3 VALUE 0.
023900     05  WS-SORT-J-START         PIC 9(02) COMP-3 VALUE 0.
024000     05  WS-SORT-MAXSUB          PIC 9(02) COMP-3 VALUE 0.
024100     05  WS-SORT-LIMIT           PIC 9(02) COMP-3 VALUE 0.
024200     05  WS-SWAP-ENTRY           PIC X(223).
024300     05  FILLER                  PIC X(04).
024400
025300*---------------------------------------------------------------
025400* WORK AREA FOR THE PRICE NORMALIZER.  ONE RAW PRICE STRING IS
025500* CLEANED, ITS CURRENCY DETECTED, ITS NUMERIC VALUE PARSED BY
025600* HAND (NO INTRINSIC FUNCTION IN THIS SHOP'S COMPILER DOES IT
025700* FOR US) AND CONVERTED TO USD AT A FIXED DAILY RATE TABLE.
025800*---------------------------------------------------------------
025900 01  WS-PRICE-WORK-AREA.
026000     05  WS-PRICE-SOURCE         PIC X(20).
026100     05  WS-PRICE-CLEAN          PIC X(20).
026200     05  WS-PRICE-CLEAN-LEN      PIC 9(02) COMP-3 VALUE 0.
026300     05  WS-PRICE-NUMERIC-TEXT   PIC X(20).
026400     05  WS-PRICE-NUMERIC-LEN    PIC 9(02) COMP-3 VALUE 0.
026500     05  WS-PRICE-CURRENCY-CODE  PIC X(03).
026600     05  WS-PRICE-SYMBOL-LEN     PIC 9(01) COMP-3 VALUE 0.
026700     05  WS-PRICE-NEGATIVE-SW    PIC X(01) VALUE 'N'.
026800         88  WS-PRICE-IS-NEGATIVE     VALUE 'Y'.
026900     05  WS-PRICE-VALID-SW       PIC X(01) VALUE 'Y'.
027000         88  WS-PRICE-IS-VALID        VALUE 'Y'.
027100         88  WS-PRICE-IS-INVALID      VALUE 'N'.
027150*    DOT/COMMA COUNTS AND POSITIONS BELOW ARE WHAT PARAGRAPH 0113
027160*    DECIDE-DECIMAL-SEP READS TO TELL A US-STYLE PRICE FROM A
027170*    EUROPEAN-STYLE ONE - SEE THAT PARAGRAPH'S OWN BANNER.
027200     05  WS-PRICE-DOT-COUNT      PIC 9(02) COMP-3 VALUE 0.
027300     05  WS-PRICE-COMMA-COUNT    PIC 9(02) COMP-3 VALUE 0.
027400     05  WS-PRICE-LAST-DOT-POS   PIC 9(02) COMP-3 VALUE 0.
027500     05  WS-PRICE-LAST-COMMA-POS PIC 9(02) COMP-3 VALUE 0.
027600     05  WS-PRICE-DECIMAL-SEP    PIC X(01) VALUE 'N'.
027700     05  WS-PRICE-SEEN-DEC-SW    PIC X(01) VALUE 'N'.
027800         88  WS-PRICE-SEEN-DECIMAL    VALUE 'Y'.
027900     05  WS-PRICE-INT-PART       PIC S9(7) COMP-3 VALUE 0.
028000     05  WS-PRICE-FRAC-PART      PIC S9(4) COMP-3 VALUE 0.
028100     05  WS-PRICE-FRAC-DIGITS    PIC 9(01) COMP-3 VALUE 0.
028200     05  WS-PRICE-RAW-AMOUNT     PIC S9(7)V9(4) COMP-3 VALUE 0.
028300     05  WS-PRICE-RESULT-USD     PIC S9(7)V99 COMP-3 VALUE 0.
028400     05  WS-PRICE-SCAN-SUB       PIC 9(02) COMP-3 VALUE 0.
028500     05  WS-PRICE-OUT-SUB        PIC 9(02) COMP-3 VALUE 0.
028600     05  WS-PRICE-ONE-CHAR       PIC X(01).
028700     05  WS-PRICE-ONE-DIGIT REDEFINES WS-PRICE-ONE-CHAR
028800                                  PIC 9(01).
028900     05  WS-PRICE-EXCHANGE-RATE  PIC 9(01)V9(5) VALUE 1.
029000     05  FILLER                  PIC X(03).
029100
029200*---------------------------------------------------------------
029300* FIXED DAILY EXCHANGE-RATE TABLE (TO USD).  RELOADED BY HAND
029400* FROM TREASURY EACH MORNING - SEE OPERATOR RUN BOOK SECTION 4.
029500*---------------------------------------------------------------
029600 01  WS-FX-RATE-TABLE.
029700     05  FILLER                  PIC X(03) VALUE 'USD'.
029800     05  FILLER                  PIC 9(01)V9(5) VALUE 1.00000.
029900     05  FILLER                  PIC X(03) VALUE 'EUR'.
030000     05  FILLER                  PIC 9(01)V9(5) VALUE 1.08000.
030100     05  FILLER                  PIC X(03) VALUE 'GBP'.
030200     05  FILLER                  PIC 9(01)V9(5) VALUE 1.27000.
030300     05  FILLER                  PIC X(03) VALUE 'JPY'.
030400     05  FILLER                  PIC 9(01)V9(5) VALUE 0.00670.
030500     05  FILLER                  PIC X(03) VALUE 'INR'.
030600     05  FILLER                  PIC 9(01)V9(5) VALUE 0.01200.
030650*    REDEFINES BELOW TURNS THE TEN CODE/RATE PAIRS ABOVE INTO A
030660*    SEARCHABLE TABLE - THE VALUE CLAUSES ARE EASIER FOR THE
030670*    MORNING OPERATOR TO SPOT AND KEY OVER THAN AN OCCURS WOULD BE.
030700     05  FILLER                  PIC X(03) VALUE 'CAD'.
030800     05  FILLER                  PIC 9(01)V9(5) VALUE 0.74000.
030900     05  FILLER                  PIC X(03) VALUE 'AUD'.
031000     05  FILLER                  PIC 9(01)V9(5) VALUE 0.65000.
031100     05  FILLER                  PIC X(03) VALUE 'RUB'.
031200     05  FILLER                  PIC 9(01)V9(5) VALUE 0.01100.
031300     05  FILLER                  PIC X(03) VALUE 'BRL'.
031400     05  FILLER                  PIC 9(01)V9(5) VALUE 0.20000.
031500     05  FILLER                  PIC X(03) VALUE 'KRW'.
031510* 05/19/21 DTW - WHOLE TABLE WIDENED FROM FOUR TO FIVE DECIMALS
031520* FOR KRW'S SAKE - AT FOUR DECIMALS THE RATE ROUNDED TO 0.0008,
031530* CLOSE TO 7% OFF THE TRUE RATE ON A TYPICAL WON-PRICED ROW.
031540* OTHER NINE RATES CARRY A TRAILING ZERO IN THE FIFTH PLACE AND
031550* ARE UNCHANGED IN VALUE (REQ PVC-104).
031560*                                                           PVC-104
031600     05  FILLER                  PIC 9(01)V9(5) VALUE 0.00075.
031700 01  WS-FX-RATE-TABLE-R REDEFINES WS-FX-RATE-TABLE.
031800     05  WS-FX-ENTRY OCCURS 10 TIMES INDEXED BY WS-FX-IDX.
031900         10  WS-FX-CODE          PIC X(03).
032000         10  WS-FX-RATE          PIC 9(01)V9(5).
032100
032200*    HOLDING AREA FOR ONE PRODUCT'S NORMALIZED PRICE AND DISCOUNT
032300*    WHILE PARAGRAPH 0120 BUILDS ITS PRD-TABLE ROW.  CLEARED AND
032400*    REFILLED FOR EVERY PRODUCTS RECORD READ.
032500 01  WS-PRODUCT-SAVE-AREA.
032600     05  WS-CURRENT-PRICE-USD    PIC S9(7)V99 COMP-3 VALUE 0.
032700     05  WS-CURRENT-CURRENCY     PIC X(03).
032800     05  WS-CURRENT-VALID-SW     PIC X(01) VALUE 'N'.
032900         88  WS-CURRENT-PRICE-VALID   VALUE 'Y'.
033000     05  WS-ORIGINAL-PRICE-USD   PIC S9(7)V99 COMP-3 VALUE 0.
033100     05  WS-ORIGINAL-PRESENT-SW  PIC X(01) VALUE 'N'.
033200         88  WS-ORIGINAL-PRICE-PRESENT  VALUE 'Y'.
033300     05  WS-DISCOUNT-PCT         PIC 9(03)V9 VALUE 0.
033400     05  FILLER                  PIC X(04).
033500
033550*    CONTROL-BREAK KEY AND ACCUMULATORS FOR THE REVIEWS GROUP
033560*    (SEE 0620), PLUS THE SCRATCH FIELDS 0650 USES TO BUILD THE
033570*    DERIVED-SENTIMENT SUMMARY SENTENCE WHEN A GROUP CLOSES OUT.
033600 01  WS-REVIEW-GROUP-AREA.
033700     05  WS-REVIEW-CONTROL-KEY   PIC X(16) VALUE SPACES.
033800     05  WS-REVIEW-GROUP-COUNT   PIC 9(05) COMP-3 VALUE 0.
033900     05  WS-REVIEW-GROUP-SUM     PIC 9(06)V9 COMP-3 VALUE 0.
034000     05  WS-REVIEW-AVG           PIC 9(01)V99 VALUE 0.
034100     05  WS-DERIVED-SENT-SCORE   PIC S9V99 VALUE 0.
034200     05  WS-DERIVED-OVERALL      PIC X(08) VALUE SPACES.
034300     05  WS-SUMMARY-RATING-1DP   PIC 9V9 VALUE 0.
034400     05  WS-SUMMARY-RATING-ED    PIC 9.9 VALUE 0.
034500     05  WS-SUMMARY-COUNT-ED     PIC ZZZZ9.
034600     05  WS-SUMMARY-LEAD-SPACES  PIC 9(02) COMP-3 VALUE 0.
034700     05  WS-SUMMARY-DIGIT-START  PIC 9(02) COMP-3 VALUE 0.
034800     05  WS-SUMMARY-DIGIT-LEN    PIC 9(02) COMP-3 VALUE 0.
034900     05  FILLER                  PIC X(04).
035000
035100*    SHARED SCRATCH AREA FOR THE FOUR SCORING PARAGRAPHS (0760
035200*    THROUGH 0790).  WS-SCORE-RAW IS THE ONE FIELD ALL FOUR COMPUTE
035300*    INTO BEFORE HANDING IT TO THE SHARED ROUND-AND-CLAMP HELPER.
035350*    WS-SCORE-WORK CARRIES THE IN-PROGRESS, NOT-YET-ROUNDED VALUE
035360*    THROUGH A FORMULA'S INTERMEDIATE STEPS (REQ PVC-104) - ONLY
035370*    THE LAST STEP OF EACH FORMULA ROUNDS, INTO WS-SCORE-RAW,
035380*    SO A MULTI-STEP FORMULA DOES NOT DRIFT A CENT OR TWO OFF THE
035390*    SINGLE-ROUNDING RESULT FROM ROUNDING EVERY STEP ALONG THE WAY.
035400 01  WS-SCORING-WORK-AREA.
035500     05  WS-SCORE-RAW            PIC S9(03)V99 VALUE 0.
035550     05  WS-SCORE-WORK           PIC S9(03)V9(4) VALUE 0.
035600     05  WS-QUALITY-COMP-SUM     PIC S9(03)V9(4) VALUE 0.
035700     05  WS-QUALITY-COMP-CNT     PIC 9(01) COMP-3 VALUE 0.
035800     05  WS-PROS-CONS-TOTAL      PIC 9(03) COMP-3 VALUE 0.
035900     05  WS-REVIEW-VOLUME-MOD    PIC 9(01)V99 VALUE 0.
036000     05  FILLER                  PIC X(04).
036100
036200*    WORK AREA FOR THE END-OF-JOB SEARCH/RANKING DEMO (SECTION
036300*    1100).  THE PRICE WINDOW ITSELF IS HARD-CODED IN THAT SECTION -
036400*    THIS IS JUST THE FILTER COUNT AND THE RELEVANCE SORT'S
036500*    SUBSCRIPTS AND SWAP AREA.
036600 01  WS-SEARCH-RANKING-AREA.
036700     05  WS-FILTER-MIN-PRICE     PIC S9(7)V99 COMP-3 VALUE 0.
036800     05  WS-FILTER-MAX-PRICE     PIC S9(7)V99 COMP-3
036900                                  VALUE 999999.99.
037000     05  WS-FILTER-SUB           PIC 9(02) COMP-3 VALUE 0.
037100     05  WS-FILTER-COUNT         PIC 9(02) COMP-3 VALUE 0.
037200     05  WS-REL-SORT-I           PIC 9(02) COMP-3 VALUE 0.
037300     05  WS-REL-SORT-J           PIC 9(02) COMP-3 VALUE 0.
037400     05  WS-REL-SORT-J-START     PIC 9(02) COMP-3 VALUE 0.
037500     05  WS-REL-SORT-MAXSUB      PIC 9(02) COMP-3 VALUE 0.
037600     05  WS-REL-SWAP-ENTRY       PIC X(21).
037700     05  FILLER                  PIC X(04).
037800
037900*    ONE ROW PER PRODUCT THAT SURVIVED THE PRICE-WINDOW FILTER,
038000*    KEYED BY PRODUCT-ID AND CARRYING ITS COMPUTED RELEVANCE
038100*    VALUE.  SORTED DESCENDING BY PARAGRAPH 1150 BEFORE DISPLAY.
038200 01  WS-RELEVANCE-TABLE.
038300     05  WS-RELEVANCE-ENTRY OCCURS 50 TIMES.
038400         10  WS-REL-PRODUCT-ID   PIC X(16).
038500         10  WS-REL-VALUE        PIC 9(05)V999 COMP-3.
038600
038700*    PRINT LINES - ONE 01-LEVEL GROUP PER LINE TYPE, HOSPEDIT STYLE.
038800*    EACH IS MOVED INTO RPT-REC BY THE PARAGRAPH THAT WRITES IT.
038900
039000 01  BLANK-LINE                  PIC X(132) VALUE SPACES.
039100
039200 01  HEADER-LINE1.
039300     05  FILLER                  PIC X(06) VALUE 'DATE: '.
039400     05  HL1-DATE.
039500         10  HL1-MONTH           PIC 9(02).
039600         10  HL1-SLASH1          PIC X(01) VALUE '/'.
039700         10  HL1-DAY             PIC 9(02).
039800         10  HL1-SLASH2          PIC X(01) VALUE '/'.
039900         10  HL1-YEAR            PIC 9(04).
040000     05  FILLER                  PIC X(43) VALUE SPACES.
040100     05  HL1-REPORT-TITLE        PIC X(35)
040200                                  VALUE 'PRODUCT VALUE COMPARISON REPORT'.
040300     05  FILLER                  PIC X(28) VALUE SPACES.
040400     05  HL1-PAGE-NUM.
040500         10  FILLER              PIC X(06) VALUE 'PAGE: '.
040600         10  HL1-PAGE-NUMBER     PIC ZZ9.
040700     05  FILLER                  PIC X(01) VALUE SPACE.
040800
040850*    COLUMN HEADINGS BELOW LINE UP LITERALLY, FILLER FOR FILLER,
040860*    WITH THE DATA FIELDS ON DETAIL-LINE1 FURTHER DOWN - CHANGE
040870*    ONE WITHOUT THE OTHER AND THE REPORT RUNS OUT OF ALIGNMENT.
040900 01  HEADER-LINE2.
041000     05  FILLER                  PIC X(01) VALUE SPACE.
041100     05  FILLER                  PIC X(03) VALUE 'RNK'.
041200     05  FILLER                  PIC X(02) VALUE SPACES.
041300     05  FILLER                  PIC X(16) VALUE 'PRODUCT ID'.
041400     05  FILLER                  PIC X(02) VALUE SPACES.
041500     05  FILLER                  PIC X(08) VALUE 'SOURCE'.
041600     05  FILLER                  PIC X(02) VALUE SPACES.
041700     05  FILLER                  PIC X(30) VALUE 'TITLE'.
041750*    RVIEW/QUALT ARE SIX CHARACTERS SHORT OF THEIR FULL NAMES -
041760*    KEPT AT FIVE COLUMNS APIECE SO THE FOUR SCORE HEADINGS LINE
041770*    UP EVENLY WITHOUT WIDENING THE WHOLE REPORT PAST 132 BYTES.
041800     05  FILLER                  PIC X(02) VALUE SPACES.
041900     05  FILLER                  PIC X(10) VALUE 'PRICE USD'.
042000     05  FILLER                  PIC X(02) VALUE SPACES.
042100     05  FILLER                  PIC X(05) VALUE 'PRICE'.
042200     05  FILLER                  PIC X(02) VALUE SPACES.
042300     05  FILLER                  PIC X(05) VALUE 'RVIEW'.
042400     05  FILLER                  PIC X(02) VALUE SPACES.
042500     05  FILLER                  PIC X(05) VALUE 'QUALT'.
042600     05  FILLER                  PIC X(02) VALUE SPACES.
042700     05  FILLER                  PIC X(05) VALUE 'VALUE'.
042800     05  FILLER                  PIC X(28) VALUE SPACES.
042900
042950*    TITLE IS TRIMMED TO 30 HERE, UNLIKE THE 50-BYTE TRIM ON
042960*    THE RECOMMENDATION LINE - THIS LINE HAS SEVEN OTHER
042970*    COLUMNS TO FIT IN 132 BYTES, THE RECOMMENDATION HAS ONE.
043000 01  DETAIL-LINE1.
043100     05  FILLER                  PIC X(01) VALUE SPACE.
043200     05  DL1-RANK                PIC ZZ9.
043300     05  FILLER                  PIC X(02) VALUE SPACES.
043400     05  DL1-PRODUCT-ID          PIC X(16).
043500     05  FILLER                  PIC X(02) VALUE SPACES.
043600     05  DL1-SOURCE              PIC X(08).
043700     05  FILLER                  PIC X(02) VALUE SPACES.
043800     05  DL1-TITLE               PIC X(30).
043900     05  FILLER                  PIC X(02) VALUE SPACES.
044000     05  DL1-PRICE-USD           PIC $$$,$$9.99.
044100     05  FILLER                  PIC X(02) VALUE SPACES.
044200     05  DL1-PRICE-SCORE         PIC Z9.99.
044300     05  FILLER                  PIC X(02) VALUE SPACES.
044400     05  DL1-REVIEW-SCORE        PIC Z9.99.
044500     05  FILLER                  PIC X(02) VALUE SPACES.
044600     05  DL1-QUALITY-SCORE       PIC Z9.99.
044700     05  FILLER                  PIC X(02) VALUE SPACES.
044800     05  DL1-VALUE-SCORE         PIC Z9.99.
044900     05  FILLER                  PIC X(28) VALUE SPACES.
045000
045050*    FOUR SEPARATE 01-GROUPS RATHER THAN ONE WITH FOUR LINES -
045060*    EACH IS WRITTEN BY ITS OWN MOVE/WRITE PAIR IN 1020 BELOW SO
045070*    A FUTURE LINE CAN BE ADDED WITHOUT RESHUFFLING THE OTHERS.
045100 01  TOTAL-LINE1.
045200     05  FILLER                  PIC X(25) VALUE 'RECORDS READ:'.
045300     05  TL1-VALUE               PIC ZZZ9.
045400     05  FILLER                  PIC X(103) VALUE SPACES.
045500
045600 01  TOTAL-LINE2.
045700     05  FILLER                  PIC X(25) VALUE 'RECORDS REJECTED:'.
045800     05  TL2-VALUE               PIC ZZZ9.
045900     05  FILLER                  PIC X(103) VALUE SPACES.
046000
046100 01  TOTAL-LINE3.
046200     05  FILLER                  PIC X(25) VALUE 'RECORDS SCORED:'.
046300     05  TL3-VALUE               PIC ZZZ9.
046400     05  FILLER                  PIC X(103) VALUE SPACES.
046500
046600 01  TOTAL-LINE4.
046700     05  FILLER                  PIC X(25)
046800                                  VALUE 'AVERAGE VALUE SCORE:'.
046900     05  TL4-VALUE               PIC Z9.99.
047000     05  FILLER                  PIC X(102) VALUE SPACES.
047100
047150*    BEST-LINE1/2/3 ARE WRITTEN ONLY WHEN 0850 FOUND A ROW TO
047160*    HOLD THEM AGAINST - AN EMPTY OR ALL-REJECTED FEED SKIPS
047170*    ALL THREE (SEE THE IF AROUND THEIR WRITES IN 1020 BELOW).
047200 01  BEST-LINE1.
047300     05  FILLER                  PIC X(13) VALUE 'BEST VALUE:  '.
047400     05  BL1-TITLE               PIC X(40).
047500     05  FILLER                  PIC X(02) VALUE SPACES.
047600     05  FILLER                  PIC X(07) VALUE 'SCORE: '.
047700     05  BL1-SCORE               PIC Z9.99.
047800     05  FILLER                  PIC X(65) VALUE SPACES.
047900
048000 01  BEST-LINE2.
048100     05  FILLER                  PIC X(13) VALUE 'BEST PRICE:  '.
048200     05  BL2-TITLE               PIC X(40).
048300     05  FILLER                  PIC X(02) VALUE SPACES.
048400     05  FILLER                  PIC X(11) VALUE 'PRICE USD: '.
048500     05  BL2-PRICE               PIC $$$,$$9.99.
048600     05  FILLER                  PIC X(56) VALUE SPACES.
048700
048800 01  BEST-LINE3.
048900     05  FILLER                  PIC X(13) VALUE 'BEST QUALITY:'.
049000     05  BL3-TITLE               PIC X(40).
049100     05  FILLER                  PIC X(02) VALUE SPACES.
049200     05  FILLER                  PIC X(07) VALUE 'SCORE: '.
049300     05  BL3-SCORE               PIC Z9.99.
049400     05  FILLER                  PIC X(65) VALUE SPACES.
049500
049550*    THE EMBEDDED QUOTE MARKS AROUND THE TITLE ARE LITERAL TEXT,
049560*    NOT DELIMITERS - THE WHOLE SENTENCE RUNS PAST COLUMN 72
049570*    TWICE OVER IF TYPED AS ONE LITERAL, HENCE THE SPLIT FILLERS.
049600 01  RECOMMEND-LINE.
049700     05  FILLER                  PIC X(24)
049800                          VALUE "BASED ON OUR ANALYSIS, '".
049900     05  RL-TITLE                PIC X(50).
050000     05  FILLER                  PIC X(48)
050100                VALUE "' OFFERS THE BEST OVERALL VALUE WITH A SCORE OF".
050200     05  FILLER                  PIC X(01) VALUE SPACE.
050300     05  RL-SCORE                PIC Z9.99.
050400     05  FILLER                  PIC X(04) VALUE '/10.'.
050500
050600 PROCEDURE DIVISION.
050700*    MAINLINE - LOAD THE PRODUCT TABLE FROM ALL THREE INPUT FILES
050800*    FIRST, THEN SCORE/SORT/REPORT IN ONE PASS OVER THE TABLE IN
050900*    STORAGE.  NOTHING BELOW READS PRODUCTS, SENTIMENTS OR REVIEWS
051000*    A SECOND TIME.
051100     PERFORM 0000-HOUSEKEEPING THRU 0000-EXIT.
051200     PERFORM 0100-READ-PRODUCTS THRU 0100-EXIT
051300             UNTIL WS-NO-MORE-PRODUCTS.
051400*    SENTIMENTS IS KEYED BY PRODUCT-ID BUT THE MATCH AGAINST
051500*    PRD-TABLE HAPPENS INSIDE 0500 ITSELF, NOT HERE.
051600     PERFORM 0500-READ-SENTIMENTS THRU 0500-EXIT
051700             UNTIL WS-NO-MORE-SENTIMENTS.
051800*    REVIEWS DRIVES ITS OWN LOOP INTERNALLY (SEE 0610/0620) SINCE
051900*    IT HAS TO WATCH FOR THE PRODUCT-ID CONTROL BREAK AS IT GOES.
052000     PERFORM 0600-READ-REVIEWS THRU 0600-EXIT.
052100*    ANYTHING STILL UNFLAGGED AFTER BOTH FILES HAVE BEEN READ GOT
052200*    NO SENTIMENT RECORD AND NO REVIEWS EITHER - SCORE IT NEUTRAL.
052300     PERFORM 0680-DEFAULT-MISSING-SENTIMENT THRU 0680-EXIT.
052400     PERFORM 0700-COMPUTE-MIN-MAX-PRICE THRU 0700-EXIT.
052500     PERFORM 0750-SCORE-ALL-PRODUCTS THRU 0750-EXIT.
052600     PERFORM 0800-SORT-BY-VALUE-SCORE THRU 0800-EXIT.
052700     PERFORM 0850-SELECT-BEST-OF THRU 0850-EXIT.
052800     PERFORM 0900-WRITE-SCORED-FILE THRU 0900-EXIT.
052900*    REPORT IS WRITTEN AFTER THE SCORED FILE SO A JOB ABEND PAST
053000*    THIS POINT STILL LEAVES MKTG'S SPREADSHEET FEED INTACT.
053100     PERFORM 1000-WRITE-REPORT-HEADERS THRU 1000-EXIT.
053200     PERFORM 1010-WRITE-DETAIL-LINES THRU 1010-EXIT.
053300     PERFORM 1020-WRITE-SUMMARY-BLOCK THRU 1020-EXIT.
053400     PERFORM 1030-WRITE-RECOMMENDATION THRU 1030-EXIT.
053500*    AD-HOC DEMO SECTION - DISPLAY ONLY, NO FILE OUTPUT.  SEE THE
053600*    1100 BANNER BELOW FOR WHY THIS IS HERE AT ALL.
053700     PERFORM 1100-SEARCH-RANKING-DEMO THRU 1100-EXIT.
053800     PERFORM 9000-CLEANUP THRU 9000-EXIT.
053900     MOVE +0 TO RETURN-CODE.
054000     GOBACK.
054100
054200*---------------------------------------------------------------
054300* HOUSEKEEPING - OPEN FILES, CLEAR WORK AREAS, PRIME THE FIRST
054400* READ OF EACH INPUT FILE.
054500*---------------------------------------------------------------
054600 0000-HOUSEKEEPING.
054650*    THREE INPUTS OPEN FOR READ, TWO OUTPUTS FOR WRITE.  NONE OF
054660*    THE FIVE IS EVER REOPENED OR RECLOSED DURING THE RUN.
054700     DISPLAY 'PRDCOMP - PRODUCT VALUE COMPARISON BATCH STARTING'.
054800     OPEN INPUT  PRODUCTS.
054900     OPEN INPUT  SENTIMENTS.
055000     OPEN INPUT  REVIEWS.
055100     OPEN OUTPUT SCOREDOUT.
055200     OPEN OUTPUT RPTFILE.
055300
055350*    PRD-TABLE-AREA HOLDS THIS RUN'S PRODUCTS - INITIALIZE CLEARS
055360*    ANY GARBAGE LEFT FROM A PRIOR STEP IN THE SAME JOB STREAM.
055400     INITIALIZE COUNTERS-AND-ACCUMULATORS
055500                PRD-TABLE-AREA
055600                WS-MIN-MAX-PRICE
055700                WS-BEST-OF-AREA.
055800
055850*    TODAY'S DATE STAMPS THE REPORT HEADING - SEE 1000 BELOW.
055900     ACCEPT WS-TODAYS-DATE-YYYYMMDD FROM DATE YYYYMMDD.
056000     MOVE WS-TD-YYYY TO WS-CURRENT-YEAR.
056100     MOVE WS-TD-MM   TO WS-CURRENT-MONTH.
056200     MOVE WS-TD-DD   TO WS-CURRENT-DAY.
056300 0000-EXIT.
056400     EXIT.
056500
056600*---------------------------------------------------------------
056700* SECTION 0100 - READ AND NORMALIZE THE PRODUCTS FILE.  EACH
056800* ACCEPTED RECORD BECOMES ONE ROW OF PRD-TABLE.  A RECORD WHOSE
056900* PRICE WILL NOT PARSE IS COUNTED AND SKIPPED, NOT SCORED.
057000*---------------------------------------------------------------
057100 0100-READ-PRODUCTS.
057200     READ PRODUCTS INTO WS-PRD-RECORD
057300         AT END
057400             MOVE 'N' TO WS-MORE-PRODUCTS-SW
057500     END-READ.
057600     IF WS-NO-MORE-PRODUCTS
057700         GO TO 0100-EXIT
057800     END-IF.
057900     ADD 1 TO WS-RECS-READ.
058000     PERFORM 0120-NORMALIZE-ONE-PRODUCT THRU 0120-EXIT.
058100 0100-EXIT.
058200     EXIT.
058300
058400*---------------------------------------------------------------
058500* NORMALIZE ONE PRODUCTS RECORD AND, IF ITS PRICE PARSES, FILE
058600* IT AS A NEW PRD-TABLE ROW.  A PRICE THAT WILL NOT PARSE IS
058700* COUNTED AS A REJECT AND GOES NO FURTHER.
058800*---------------------------------------------------------------
058900 0120-NORMALIZE-ONE-PRODUCT.
059000     MOVE PRD-PRICE-RAW      TO WS-PRICE-SOURCE.
059100     PERFORM 0110-NORMALIZE-PRICE THRU 0110-EXIT.
059200     MOVE WS-PRICE-VALID-SW  TO WS-CURRENT-VALID-SW.
059300     MOVE WS-PRICE-RESULT-USD TO WS-CURRENT-PRICE-USD.
059400     MOVE WS-PRICE-CURRENCY-CODE TO WS-CURRENT-CURRENCY.
059500
059600     IF NOT WS-CURRENT-PRICE-VALID
059700         ADD 1 TO WS-RECS-REJECTED
059800         DISPLAY 'PRDCOMP - REJECTED, PRICE WILL NOT PARSE - '
059900                 PRD-PRODUCT-ID
060000         GO TO 0120-EXIT
060100     END-IF.
060200
060250*    ORIGINAL (PRE-DISCOUNT) PRICE IS OPTIONAL ON THE FEED - MOST
060260*    ROWS LEAVE IT BLANK.  WHEN PRESENT IT RUNS THROUGH THE SAME
060270*    NORMALIZER AS THE ASKING PRICE SO BOTH ARE IN USD TOGETHER.
060300     MOVE 'N' TO WS-ORIGINAL-PRESENT-SW.
060400     MOVE 0   TO WS-ORIGINAL-PRICE-USD.
060500     IF PRD-ORIG-PRICE-RAW NOT = SPACES
060600         MOVE PRD-ORIG-PRICE-RAW TO WS-PRICE-SOURCE
060700         PERFORM 0110-NORMALIZE-PRICE THRU 0110-EXIT
060800         IF WS-PRICE-IS-VALID
060900             MOVE 'Y' TO WS-ORIGINAL-PRESENT-SW
061000             MOVE WS-PRICE-RESULT-USD TO WS-ORIGINAL-PRICE-USD
061100         END-IF
061200     END-IF.
061300
061350*    ROW IS FILED INTO PRD-TABLE ONLY NOW THAT BOTH PRICES ARE
061360*    NORMALIZED - NOTHING BELOW THIS POINT TOUCHES RAW FEED TEXT
061370*    AGAIN FOR THE REST OF THE RUN.
061400     PERFORM 0115-COMPUTE-DISCOUNT-PCT THRU 0115-EXIT.
061500
061600     IF PRD-TABLE-COUNT < 50
061700         ADD 1 TO PRD-TABLE-COUNT
061800         SET PRD-IDX TO PRD-TABLE-COUNT
061900         MOVE PRD-PRODUCT-ID      TO PRD-T-PRODUCT-ID (PRD-IDX)
062000         MOVE PRD-TITLE           TO PRD-T-TITLE (PRD-IDX)
062100         MOVE PRD-SOURCE          TO PRD-T-SOURCE (PRD-IDX)
062200         MOVE WS-CURRENT-PRICE-USD TO PRD-T-PRICE-USD (PRD-IDX)
062300         MOVE WS-CURRENT-CURRENCY TO PRD-T-CURRENCY (PRD-IDX)
062400         MOVE WS-DISCOUNT-PCT     TO PRD-T-DISCOUNT-PCT (PRD-IDX)
062500         MOVE PRD-REVIEW-COUNT    TO PRD-T-REVIEW-COUNT (PRD-IDX)
062600         MOVE 'N'                 TO PRD-T-SENTIMENT-SW (PRD-IDX)
062650*        SENTIMENT SWITCH IS SET 'N' HERE REGARDLESS - PARAGRAPHS
062660*        0500 AND 0650 ARE THE ONLY TWO PLACES ALLOWED TO FLIP IT.
062700         IF PRD-RATING-ABSENT
062800             MOVE 'N' TO PRD-T-RATING-SW (PRD-IDX)
062900             MOVE 0   TO PRD-T-RATING (PRD-IDX)
063000         ELSE
063100             MOVE 'Y' TO PRD-T-RATING-SW (PRD-IDX)
063200             MOVE PRD-RATING-NUM TO PRD-T-RATING (PRD-IDX)
063300         END-IF
063400     ELSE
063450*        50-ROW CAP IS THE SAME ONE DOCUMENTED ON PRD-TABLE IN
063460*        THE PRODUCT COPYBOOK - NO ABEND, JUST A DROPPED RECORD
063470*        AND A CONSOLE NOTE SO OPERATIONS CAN SEE IT HAPPENED.
063500         DISPLAY 'PRDCOMP - PRODUCT TABLE FULL, RECORD DROPPED'
063600     END-IF.
063700 0120-EXIT.
063800     EXIT.
063900
064000*---------------------------------------------------------------
064100* PRICE NORMALIZER.  WS-PRICE-SOURCE IN, WS-PRICE-RESULT-USD
064200* AND WS-PRICE-VALID-SW OUT.  ONE PARAGRAPH PER BUSINESS RULE.
064300*---------------------------------------------------------------
064400 0110-NORMALIZE-PRICE.
064500     MOVE 'Y' TO WS-PRICE-VALID-SW.
064600     PERFORM 0111-CLEAN-PRICE-STRING THRU 0111-EXIT.
064700     IF WS-PRICE-CLEAN-LEN = 0
064800         MOVE 'N' TO WS-PRICE-VALID-SW
064900         GO TO 0110-EXIT
065000     END-IF.
065100     PERFORM 0112-DETECT-CURRENCY THRU 0112-EXIT.
065200     PERFORM 0113-PARSE-NUMERIC-VALUE THRU 0113-EXIT.
065300     IF WS-PRICE-IS-VALID
065400         PERFORM 0114-CONVERT-TO-USD THRU 0114-EXIT
065500     END-IF.
065600 0110-EXIT.
065700     EXIT.
065800
065900*---------------------------------------------------------------
066000* RULE - TRIM THE RAW STRING, STRIP KNOWN LEADING/TRAILING
066100* NOISE WORDS (CASE IS FOLDED TO UPPER BEFORE THE COMPARE SO
066200* THE FEED CAN MIX CASE AND WE STILL CATCH IT).
066300*---------------------------------------------------------------
066400 0111-CLEAN-PRICE-STRING.
066500     MOVE WS-PRICE-SOURCE TO WS-PRICE-CLEAN.
066600     INSPECT WS-PRICE-CLEAN
066700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
066800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066900
067000     MOVE 20 TO WS-PRICE-CLEAN-LEN.
067100     PERFORM 0111-TRIM-TRAILING THRU 0111-TRIM-TRAILING-EXIT
067200         UNTIL WS-PRICE-CLEAN-LEN = 0
067300            OR WS-PRICE-CLEAN (WS-PRICE-CLEAN-LEN:1) NOT = SPACE.
067400
067500     IF WS-PRICE-CLEAN-LEN = 0
067600         GO TO 0111-EXIT
067700     END-IF.
067800
067850*    THESE FOUR LEADING NOISE PHRASES ARE THE ONLY ONES SEEN IN
067860*    THE MARKETPLACE FEED TO DATE - ANYTHING ELSE FALLS THROUGH
067870*    UNCHANGED AND EITHER PARSES OR DOESN'T.
067900     IF WS-PRICE-CLEAN-LEN >= 5
068000         AND WS-PRICE-CLEAN (1:5) = 'FROM '
068100         MOVE WS-PRICE-CLEAN (6:15) TO WS-PRICE-CLEAN
068200         SUBTRACT 5 FROM WS-PRICE-CLEAN-LEN
068300     END-IF.
068400     IF WS-PRICE-CLEAN-LEN >= 12
068500         AND WS-PRICE-CLEAN (1:12) = 'STARTING AT '
068600         MOVE WS-PRICE-CLEAN (13:8) TO WS-PRICE-CLEAN
068700         SUBTRACT 12 FROM WS-PRICE-CLEAN-LEN
068800     END-IF.
068900     IF WS-PRICE-CLEAN-LEN >= 6
069000         AND WS-PRICE-CLEAN (1:6) = 'PRICE:'
069100         MOVE WS-PRICE-CLEAN (7:14) TO WS-PRICE-CLEAN
069200         SUBTRACT 6 FROM WS-PRICE-CLEAN-LEN
069300     END-IF.
069400     IF WS-PRICE-CLEAN-LEN >= 4
069500         AND WS-PRICE-CLEAN (1:4) = 'NOW '
069600         MOVE WS-PRICE-CLEAN (5:16) TO WS-PRICE-CLEAN
069700         SUBTRACT 4 FROM WS-PRICE-CLEAN-LEN
069800     END-IF.
069900
070000     PERFORM 0111-TRIM-LEADING THRU 0111-TRIM-LEADING-EXIT
070100         UNTIL WS-PRICE-CLEAN-LEN = 0
070200            OR WS-PRICE-CLEAN (1:1) NOT = SPACE.
070300
070350*    TRAILING UNIT PHRASES ARE BULK/WHOLESALE LISTINGS - STRIP
070360*    THEM SO THE AMOUNT THAT PARSES IS THE PER-UNIT PRICE, NOT
070370*    THE PHRASE ITSELF.
070400     IF WS-PRICE-CLEAN-LEN >= 9
070500         AND WS-PRICE-CLEAN (WS-PRICE-CLEAN-LEN - 8:9)
070600                                = ' PER UNIT'
070700         SUBTRACT 9 FROM WS-PRICE-CLEAN-LEN
070800     END-IF.
070900     IF WS-PRICE-CLEAN-LEN >= 5
071000         AND WS-PRICE-CLEAN (WS-PRICE-CLEAN-LEN - 4:5) = ' EACH'
071100         SUBTRACT 5 FROM WS-PRICE-CLEAN-LEN
071200     END-IF.
071300     IF WS-PRICE-CLEAN-LEN >= 3
071400         AND WS-PRICE-CLEAN (WS-PRICE-CLEAN-LEN - 2:3) = '/EA'
071500         SUBTRACT 3 FROM WS-PRICE-CLEAN-LEN
071600     END-IF.
071700 0111-EXIT.
071800     EXIT.
071900
072000*    ONE-CHARACTER-AT-A-TIME TRAILING BLANK STRIP - THE CALLER
072100*    LOOPS THIS UNTIL THE RIGHTMOST BYTE IS NON-BLANK OR THE
072200*    WHOLE FIELD HAS GONE TO ZERO LENGTH.
072300 0111-TRIM-TRAILING.
072400     SUBTRACT 1 FROM WS-PRICE-CLEAN-LEN.
072500 0111-TRIM-TRAILING-EXIT.
072600     EXIT.
072700
072800*    SAME IDEA FROM THE FRONT OF THE STRING - SLIDE EVERYTHING
072900*    LEFT ONE BYTE AND SHORTEN THE WORKING LENGTH BY ONE.
073000 0111-TRIM-LEADING.
073100     MOVE WS-PRICE-CLEAN (2:19) TO WS-PRICE-CLEAN.
073200     SUBTRACT 1 FROM WS-PRICE-CLEAN-LEN.
073300 0111-TRIM-LEADING-EXIT.
073400     EXIT.
073500
073600*---------------------------------------------------------------
073700* RULE - DETECT THE CURRENCY FROM A LEADING SYMBOL OR A LEADING
073800* THREE-LETTER ISO CODE.  TWO-CHARACTER SYMBOLS ARE CHECKED
073900* BEFORE THE BARE DOLLAR SIGN SO 'C$', 'A$' AND 'R$' ARE NOT
074000* MISREAD AS PLAIN USD.  DEFAULT IS USD WHEN NOTHING MATCHES.
074100*---------------------------------------------------------------
074200 0112-DETECT-CURRENCY.
074300     EVALUATE TRUE
074400         WHEN WS-PRICE-CLEAN (1:2) = 'C$'
074500             MOVE 'CAD' TO WS-PRICE-CURRENCY-CODE
074600             MOVE 2     TO WS-PRICE-SYMBOL-LEN
074700         WHEN WS-PRICE-CLEAN (1:2) = 'A$'
074800             MOVE 'AUD' TO WS-PRICE-CURRENCY-CODE
074900             MOVE 2     TO WS-PRICE-SYMBOL-LEN
075000         WHEN WS-PRICE-CLEAN (1:2) = 'R$'
075100             MOVE 'BRL' TO WS-PRICE-CURRENCY-CODE
075200             MOVE 2     TO WS-PRICE-SYMBOL-LEN
075300         WHEN WS-PRICE-CLEAN (1:1) = '$'
075400             MOVE 'USD' TO WS-PRICE-CURRENCY-CODE
075500             MOVE 1     TO WS-PRICE-SYMBOL-LEN
075550*    SYMBOLS PAST THIS POINT ARE UTF-8 MULTI-BYTE - EACH CHECK
075560*    MATCHES THE SYMBOL'S EXACT BYTE SEQUENCE, NOT ONE CHARACTER.
075600         WHEN WS-PRICE-CLEAN (1:1) = X'E2'
075700             AND WS-PRICE-CLEAN (2:1) = X'82'
075800             AND WS-PRICE-CLEAN (3:1) = X'AC'
075900             MOVE 'EUR' TO WS-PRICE-CURRENCY-CODE
076000             MOVE 3     TO WS-PRICE-SYMBOL-LEN
076100         WHEN WS-PRICE-CLEAN (1:1) = X'C2'
076200             AND WS-PRICE-CLEAN (2:1) = X'A3'
076300             MOVE 'GBP' TO WS-PRICE-CURRENCY-CODE
076400             MOVE 2     TO WS-PRICE-SYMBOL-LEN
076500         WHEN WS-PRICE-CLEAN (1:1) = X'C2'
076600             AND WS-PRICE-CLEAN (2:1) = X'A5'
076700             MOVE 'JPY' TO WS-PRICE-CURRENCY-CODE
076800             MOVE 2     TO WS-PRICE-SYMBOL-LEN
076900         WHEN WS-PRICE-CLEAN (1:1) = X'E2'
077000             AND WS-PRICE-CLEAN (2:1) = X'82'
077100             AND WS-PRICE-CLEAN (3:1) = X'B9'
077200             MOVE 'INR' TO WS-PRICE-CURRENCY-CODE
077300             MOVE 3     TO WS-PRICE-SYMBOL-LEN
077400         WHEN WS-PRICE-CLEAN (1:1) = X'E2'
077500             AND WS-PRICE-CLEAN (2:1) = X'82'
077600             AND WS-PRICE-CLEAN (3:1) = X'BD'
077700             MOVE 'RUB' TO WS-PRICE-CURRENCY-CODE
077800             MOVE 3     TO WS-PRICE-SYMBOL-LEN
077900         WHEN WS-PRICE-CLEAN (1:1) = X'E2'
078000             AND WS-PRICE-CLEAN (2:1) = X'82'
078100             AND WS-PRICE-CLEAN (3:1) = X'A9'
078200             MOVE 'KRW' TO WS-PRICE-CURRENCY-CODE
078300             MOVE 3     TO WS-PRICE-SYMBOL-LEN
078350*    THIS LAST WHEN CATCHES A LEADING THREE-LETTER ISO CODE
078360*    SPELLED OUT IN THE FEED TEXT INSTEAD OF A SYMBOL - SAME TEN
078370*    CODES AS THE WS-FX-RATE-TABLE, IN THE SAME ORDER FOR EASE
078380*    OF CROSS-CHECKING THE TWO LISTS AGAINST EACH OTHER.
078400         WHEN WS-PRICE-CLEAN (1:3) = 'USD'
078500             OR WS-PRICE-CLEAN (1:3) = 'EUR'
078600             OR WS-PRICE-CLEAN (1:3) = 'GBP'
078700             OR WS-PRICE-CLEAN (1:3) = 'JPY'
078800             OR WS-PRICE-CLEAN (1:3) = 'INR'
078900             OR WS-PRICE-CLEAN (1:3) = 'CAD'
079000             OR WS-PRICE-CLEAN (1:3) = 'AUD'
079100             OR WS-PRICE-CLEAN (1:3) = 'RUB'
079200             OR WS-PRICE-CLEAN (1:3) = 'BRL'
079300             OR WS-PRICE-CLEAN (1:3) = 'KRW'
079400             MOVE WS-PRICE-CLEAN (1:3) TO WS-PRICE-CURRENCY-CODE
079500             MOVE 3     TO WS-PRICE-SYMBOL-LEN
079600         WHEN OTHER
079700             MOVE 'USD' TO WS-PRICE-CURRENCY-CODE
079800             MOVE 0     TO WS-PRICE-SYMBOL-LEN
079900     END-EVALUATE.
080000 0112-EXIT.
080100     EXIT.
080200
080300*---------------------------------------------------------------
080400* RULE - STRIP WHAT IS LEFT DOWN TO DIGITS, DOT, COMMA AND A
080500* LEADING MINUS, THEN DECIDE WHICH SEPARATOR (IF EITHER) IS THE
080600* DECIMAL POINT, THEN BUILD THE NUMERIC VALUE ONE CHARACTER AT
080700* A TIME.  A STRING WITH NO DIGITS AT ALL IS INVALID.
080800*---------------------------------------------------------------
080900 0113-PARSE-NUMERIC-VALUE.
080950*    WORK FIELDS ARE CLEARED HERE RATHER THAN IN 0120 SINCE THIS
080960*    PARAGRAPH IS ENTERED TWICE PER PRODUCT - ONCE FOR THE ASKING
080970*    PRICE, ONCE FOR THE OPTIONAL ORIGINAL PRICE.
081000     MOVE SPACES TO WS-PRICE-NUMERIC-TEXT.
081100     MOVE 0 TO WS-PRICE-NUMERIC-LEN
081200               WS-PRICE-DOT-COUNT
081300               WS-PRICE-COMMA-COUNT
081400               WS-PRICE-LAST-DOT-POS
081500               WS-PRICE-LAST-COMMA-POS.
081600     MOVE 'N' TO WS-PRICE-NEGATIVE-SW.
081700
081800     IF WS-PRICE-SYMBOL-LEN > 0
081900         COMPUTE WS-PRICE-OUT-SUB = WS-PRICE-SYMBOL-LEN + 1
082000     ELSE
082100         MOVE 1 TO WS-PRICE-OUT-SUB
082200     END-IF.
082300     PERFORM 0113-SCAN-ONE-CHAR THRU 0113-SCAN-ONE-CHAR-EXIT
082400         VARYING WS-PRICE-SCAN-SUB FROM WS-PRICE-OUT-SUB BY 1
082500             UNTIL WS-PRICE-SCAN-SUB > WS-PRICE-CLEAN-LEN.
082600
082700     IF WS-PRICE-NUMERIC-LEN = 0
082800         MOVE 'N' TO WS-PRICE-VALID-SW
082900         GO TO 0113-EXIT
083000     END-IF.
083100
083200     PERFORM 0113-DECIDE-DECIMAL-SEP THRU 0113-DECIDE-EXIT.
083300
083400     MOVE 0   TO WS-PRICE-INT-PART
083500                 WS-PRICE-FRAC-PART
083600                 WS-PRICE-FRAC-DIGITS.
083700     MOVE 'N' TO WS-PRICE-SEEN-DEC-SW.
083800     PERFORM 0113-COPY-ONE-DIGIT THRU 0113-COPY-ONE-DIGIT-EXIT
083900         VARYING WS-PRICE-SCAN-SUB FROM 1 BY 1
084000             UNTIL WS-PRICE-SCAN-SUB > WS-PRICE-NUMERIC-LEN.
084100
084200     PERFORM 0113-BUILD-AMOUNT THRU 0113-BUILD-AMOUNT-EXIT.
084300 0113-EXIT.
084400     EXIT.
084500
084600*    EXAMINE ONE CHARACTER OF THE CLEANED PRICE STRING AND FILE
084700*    IT AS SIGN, DIGIT OR SEPARATOR - CALLED ONCE PER CHARACTER
084800*    BY THE VARYING LOOP IN 0113-PARSE-NUMERIC-VALUE.
084900 0113-SCAN-ONE-CHAR.
084950*    MINUS SIGN ONLY COUNTS IMMEDIATELY AFTER THE CURRENCY
084960*    SYMBOL - A DASH ANYWHERE ELSE IN THE STRING IS GARBAGE AND
084970*    IS SILENTLY DROPPED BY THE OTHER CLAUSE.
085000     MOVE WS-PRICE-CLEAN (WS-PRICE-SCAN-SUB:1)
085100                                      TO WS-PRICE-ONE-CHAR.
085200     EVALUATE TRUE
085300         WHEN WS-PRICE-SCAN-SUB = WS-PRICE-SYMBOL-LEN + 1
085400             AND WS-PRICE-ONE-CHAR = '-'
085500             MOVE 'Y' TO WS-PRICE-NEGATIVE-SW
085600         WHEN WS-PRICE-ONE-CHAR >= '0'
085700             AND WS-PRICE-ONE-CHAR <= '9'
085800             ADD 1 TO WS-PRICE-NUMERIC-LEN
085900             MOVE WS-PRICE-ONE-CHAR TO
086000                  WS-PRICE-NUMERIC-TEXT (WS-PRICE-NUMERIC-LEN:1)
086100         WHEN WS-PRICE-ONE-CHAR = '.'
086200             ADD 1 TO WS-PRICE-NUMERIC-LEN
086300                       WS-PRICE-DOT-COUNT
086400             MOVE WS-PRICE-NUMERIC-LEN TO WS-PRICE-LAST-DOT-POS
086500             MOVE '.' TO
086600                  WS-PRICE-NUMERIC-TEXT (WS-PRICE-NUMERIC-LEN:1)
086650*    DOT AND COMMA ARE BOTH KEPT IN THE NUMERIC TEXT AT THIS
086660*    POINT - 0113-DECIDE-DECIMAL-SEP BELOW SORTS OUT WHICH ONE
086670*    (IF EITHER) IS THE REAL DECIMAL POINT BEFORE ANY DIGIT IS
086680*    ACTUALLY ASSEMBLED INTO THE PRICE.
086700         WHEN WS-PRICE-ONE-CHAR = ','
086800             ADD 1 TO WS-PRICE-NUMERIC-LEN
086900                       WS-PRICE-COMMA-COUNT
087000             MOVE WS-PRICE-NUMERIC-LEN
087100                                    TO WS-PRICE-LAST-COMMA-POS
087200             MOVE ',' TO
087300                  WS-PRICE-NUMERIC-TEXT (WS-PRICE-NUMERIC-LEN:1)
087400         WHEN OTHER
087500             CONTINUE
087600     END-EVALUATE.
087700 0113-SCAN-ONE-CHAR-EXIT.
087800     EXIT.
087900
088000*    DOT-COUNT/COMMA-COUNT AND THEIR LAST POSITIONS, SET ABOVE,
088100*    TELL US WHICH MARK (IF EITHER) IS ACTING AS THE DECIMAL
088200*    POINT - EUROPEAN PRICE STRINGS USE THE COMMA THE WAY OURS
088300*    USES THE DOT.
088400 0113-DECIDE-DECIMAL-SEP.
088500     EVALUATE TRUE
088600         WHEN WS-PRICE-DOT-COUNT = 0 AND WS-PRICE-COMMA-COUNT = 0
088700             MOVE 'N' TO WS-PRICE-DECIMAL-SEP
088800         WHEN WS-PRICE-DOT-COUNT = 1 AND WS-PRICE-COMMA-COUNT = 0
088900             MOVE 'D' TO WS-PRICE-DECIMAL-SEP
089000         WHEN WS-PRICE-DOT-COUNT > 1 AND WS-PRICE-COMMA-COUNT = 0
089100             MOVE 'N' TO WS-PRICE-DECIMAL-SEP
089200         WHEN WS-PRICE-DOT-COUNT = 0 AND WS-PRICE-COMMA-COUNT = 1
089220*            ONE LONE COMMA IS A DECIMAL POINT ONLY WHEN EXACTLY
089240*            TWO DIGITS FOLLOW IT ('19,99') - OTHERWISE IT IS A
089260*            THOUSANDS SEPARATOR ('1,999') AND GETS DROPPED.
089300             IF WS-PRICE-NUMERIC-LEN - WS-PRICE-LAST-COMMA-POS = 2
089400                 MOVE 'C' TO WS-PRICE-DECIMAL-SEP
089500             ELSE
089600                 MOVE 'N' TO WS-PRICE-DECIMAL-SEP
089700             END-IF
089800         WHEN WS-PRICE-DOT-COUNT = 0 AND WS-PRICE-COMMA-COUNT > 1
089900             MOVE 'N' TO WS-PRICE-DECIMAL-SEP
090000         WHEN WS-PRICE-LAST-DOT-POS > WS-PRICE-LAST-COMMA-POS
090100             MOVE 'D' TO WS-PRICE-DECIMAL-SEP
090200         WHEN OTHER
090300             MOVE 'C' TO WS-PRICE-DECIMAL-SEP
090400     END-EVALUATE.
090500 0113-DECIDE-EXIT.
090600     EXIT.
090700
090800*    SECOND PASS OVER THE NUMERIC TEXT, NOW THAT THE DECIMAL
090900*    SEPARATOR IS KNOWN - EVERYTHING BEFORE IT BUILDS THE WHOLE
091000*    PART, EVERYTHING AFTER (UP TO 4 DIGITS) THE FRACTION.
091100 0113-COPY-ONE-DIGIT.
091200     MOVE WS-PRICE-NUMERIC-TEXT (WS-PRICE-SCAN-SUB:1)
091300                                      TO WS-PRICE-ONE-CHAR.
091400     EVALUATE TRUE
091500         WHEN WS-PRICE-ONE-CHAR = '.'
091600             IF WS-PRICE-DECIMAL-SEP = 'D'
091700                 AND WS-PRICE-SCAN-SUB = WS-PRICE-LAST-DOT-POS
091800                 MOVE 'Y' TO WS-PRICE-SEEN-DEC-SW
091900             END-IF
092000         WHEN WS-PRICE-ONE-CHAR = ','
092100             IF WS-PRICE-DECIMAL-SEP = 'C'
092200                 AND WS-PRICE-SCAN-SUB = WS-PRICE-LAST-COMMA-POS
092300                 MOVE 'Y' TO WS-PRICE-SEEN-DEC-SW
092400             END-IF
092500         WHEN NOT WS-PRICE-SEEN-DECIMAL
092600             COMPUTE WS-PRICE-INT-PART =
092700                 WS-PRICE-INT-PART * 10 + WS-PRICE-ONE-DIGIT
092750*            FRACTION IS CAPPED AT 4 DIGITS - NO PRICE FEED WE
092760*            RECEIVE EVER CARRIES MORE THAN 2, BUT A STRAY
092770*            EXTRA DIGIT SHOULD NOT CORRUPT THE WHOLE PART.
092800         WHEN WS-PRICE-FRAC-DIGITS < 4
092900             ADD 1 TO WS-PRICE-FRAC-DIGITS
093000             COMPUTE WS-PRICE-FRAC-PART =
093100                 WS-PRICE-FRAC-PART * 10 + WS-PRICE-ONE-DIGIT
093200         WHEN OTHER
093300             CONTINUE
093400     END-EVALUATE.
093500 0113-COPY-ONE-DIGIT-EXIT.
093600     EXIT.
093700
093800*    ASSEMBLE THE WHOLE AND FRACTIONAL PARTS COLLECTED ABOVE
093900*    INTO ONE SIGNED AMOUNT, SHIFTING THE FRACTION BY HOW MANY
094000*    DIGITS OF IT WERE ACTUALLY PRESENT.
094100 0113-BUILD-AMOUNT.
094150*    EACH WHEN BELOW IS THE SAME DIVIDE AT A DIFFERENT POWER OF
094160*    TEN - COBOL HAS NO EXPONENT OPERATOR USABLE ON A VARIABLE
094170*    DIGIT COUNT SO THE FOUR CASES ARE SPELLED OUT INDIVIDUALLY.
094200     EVALUATE WS-PRICE-FRAC-DIGITS
094300         WHEN 0
094400             COMPUTE WS-PRICE-RAW-AMOUNT = WS-PRICE-INT-PART
094500         WHEN 1
094600             COMPUTE WS-PRICE-RAW-AMOUNT =
094700                 WS-PRICE-INT-PART + (WS-PRICE-FRAC-PART / 10)
094800         WHEN 2
094900             COMPUTE WS-PRICE-RAW-AMOUNT =
095000                 WS-PRICE-INT-PART + (WS-PRICE-FRAC-PART / 100)
095100         WHEN 3
095200             COMPUTE WS-PRICE-RAW-AMOUNT =
095300                 WS-PRICE-INT-PART + (WS-PRICE-FRAC-PART / 1000)
095400         WHEN OTHER
095500             COMPUTE WS-PRICE-RAW-AMOUNT =
095600                 WS-PRICE-INT-PART + (WS-PRICE-FRAC-PART / 10000)
095700     END-EVALUATE.
095800     IF WS-PRICE-IS-NEGATIVE
095900         COMPUTE WS-PRICE-RAW-AMOUNT = WS-PRICE-RAW-AMOUNT * -1
096000     END-IF.
096100 0113-BUILD-AMOUNT-EXIT.
096200     EXIT.
096300
096400*---------------------------------------------------------------
096500* RULE - CONVERT THE PARSED AMOUNT TO USD AT THE FIXED DAILY
096600* RATE FOR ITS CURRENCY, ROUNDED TO TWO DECIMALS.  SIGN IS NOT
096700* OUR CONCERN HERE - 0115 BELOW IS WHERE A ZERO OR NEGATIVE
096750* AMOUNT GETS TURNED INTO A ZERO DISCOUNT, NOT A REJECTED ROW.
096800*---------------------------------------------------------------
096900 0114-CONVERT-TO-USD.
097400     SET WS-FX-IDX TO 1.
097450*    A CURRENCY CODE NOT IN THE 10-ROW TABLE FALLS BACK TO A
097460*    1-FOR-1 RATE RATHER THAN REJECTING THE PRICE OUTRIGHT.
097500     SEARCH WS-FX-ENTRY
097600         AT END
097700             MOVE 1.00000 TO WS-PRICE-EXCHANGE-RATE
097800         WHEN WS-FX-CODE (WS-FX-IDX) = WS-PRICE-CURRENCY-CODE
097900             MOVE WS-FX-RATE (WS-FX-IDX) TO WS-PRICE-EXCHANGE-RATE
098000     END-SEARCH.
098100     COMPUTE WS-PRICE-RESULT-USD ROUNDED =
098200         WS-PRICE-RAW-AMOUNT * WS-PRICE-EXCHANGE-RATE.
098300 0114-EXIT.
098400     EXIT.
098500
098600*---------------------------------------------------------------
098700* RULE - DISCOUNT PERCENT STAYS ZERO IF THE ORIGINAL PRICE IS
098750* MISSING OR NOT OVER ZERO, IF THE CURRENT PRICE CAME BACK
098760* NEGATIVE, OR IF THE CURRENT PRICE HAS NOT ACTUALLY DROPPED
098770* BELOW THE ORIGINAL.  ONLY A GENUINE MARKDOWN GETS A PERCENT.
098780* 05/19/21 DTW - THIS TEST USED TO LIVE PARTLY IN 0114, WHICH
098790* REJECTED THE ROW OUTRIGHT ON A NEGATIVE CONVERTED PRICE AND
098800* NEVER GAVE THIS PARAGRAPH A CHANCE TO ZERO THE DISCOUNT THE
098810* WAY QA'S TEST CASES EXPECTED (REQ PVC-104).
098820*                                                           PVC-104
098900*---------------------------------------------------------------
099000 0115-COMPUTE-DISCOUNT-PCT.
099100     MOVE 0 TO WS-DISCOUNT-PCT.
099200     IF WS-ORIGINAL-PRICE-PRESENT
099210         AND WS-ORIGINAL-PRICE-USD > 0
099220         AND WS-CURRENT-PRICE-USD >= 0
099300         AND WS-ORIGINAL-PRICE-USD > WS-CURRENT-PRICE-USD
099400         COMPUTE WS-DISCOUNT-PCT ROUNDED =
099500             ((WS-ORIGINAL-PRICE-USD - WS-CURRENT-PRICE-USD)
099600                / WS-ORIGINAL-PRICE-USD) * 100
099700     END-IF.
099800 0115-EXIT.
099900     EXIT.
100000
100100*---------------------------------------------------------------
100200* SECTION 0500 - READ THE SENTIMENT FILE, MATCH EACH RECORD TO
100300* ITS PRODUCT IN PRD-TABLE BY PRODUCT-ID.
100400*---------------------------------------------------------------
100500 0500-READ-SENTIMENTS.
100520*    SENTIMENTS IS NOT GROUPED OR SORTED TO MATCH PRODUCTS, SO
100540*    EACH ROW IS LOOKED UP BY A STRAIGHT SEARCH OF PRD-TABLE
100560*    RATHER THAN A CONTROL BREAK LIKE THE REVIEWS FILE BELOW.
100600     READ SENTIMENTS INTO WS-SNT-RECORD
100700         AT END
100800             MOVE 'N' TO WS-MORE-SENTIMENTS-SW
100900     END-READ.
101000     IF WS-NO-MORE-SENTIMENTS
101100         GO TO 0500-EXIT
101200     END-IF.
101300
101400     SET PRD-IDX TO 1.
101500     SEARCH PRD-TABLE
101600         AT END
101700             DISPLAY 'PRDCOMP - SENTIMENT WITH NO MATCHING '
101800                     'PRODUCT - ' SNT-PRODUCT-ID
101900         WHEN PRD-T-PRODUCT-ID (PRD-IDX) = SNT-PRODUCT-ID
101950*            ALL FIVE SENTIMENT FIELDS COPY STRAIGHT ACROSS -
101960*            NO RESCALING NEEDED SINCE MKTG'S SENTIMENT EXTRACT
101970*            ALREADY USES THIS PROGRAM'S -1..+1 SCORE RANGE.
102000             MOVE SNT-OVERALL      TO
102100                  PRD-T-SENTIMENT-OVERALL (PRD-IDX)
102200             MOVE SNT-SCORE        TO
102300                  PRD-T-SENTIMENT-SCORE (PRD-IDX)
102400             MOVE SNT-PROS-COUNT   TO PRD-T-PROS-COUNT (PRD-IDX)
102500             MOVE SNT-CONS-COUNT   TO PRD-T-CONS-COUNT (PRD-IDX)
102600             MOVE SNT-SUMMARY      TO
102700                  PRD-T-SENTIMENT-SUMMARY (PRD-IDX)
102800             MOVE 'Y'              TO
102900                  PRD-T-SENTIMENT-SW (PRD-IDX)
103000     END-SEARCH.
103100 0500-EXIT.
103200     EXIT.
103300
103400*---------------------------------------------------------------
103500* SECTION 0600 - READ THE REVIEWS FILE, WHICH ARRIVES SORTED
103600* AND GROUPED BY PRODUCT-ID.  ON A CONTROL BREAK (PRODUCT-ID
103700* CHANGES), THE GROUP JUST FINISHED IS HANDED TO THE SENTIMENT
103800* FALLBACK ANALYZER - BUT ONLY WHEN THE PRODUCT CAME IN WITH NO
103900* SENTIMENT RECORD OF ITS OWN.
104000*---------------------------------------------------------------
104100 0600-READ-REVIEWS.
104200     MOVE SPACES TO WS-REVIEW-CONTROL-KEY.
104300     MOVE 0 TO WS-REVIEW-GROUP-COUNT WS-REVIEW-GROUP-SUM.
104400     PERFORM 0610-READ-ONE-REVIEW THRU 0610-EXIT.
104500     IF NOT WS-NO-MORE-REVIEWS
104600         MOVE RVW-PRODUCT-ID TO WS-REVIEW-CONTROL-KEY
104700     END-IF.
104800     PERFORM 0620-PROCESS-ONE-REVIEW THRU 0620-EXIT
104900         UNTIL WS-NO-MORE-REVIEWS.
105000     IF WS-REVIEW-GROUP-COUNT > 0
105100         PERFORM 0650-SENTIMENT-FALLBACK THRU 0650-EXIT
105200     END-IF.
105300 0600-EXIT.
105400     EXIT.
105500
105600*    NEXT ROW OFF THE REVIEWS FILE - THE UPSTREAM EXTRACT JOB
105700*    KEEPS THIS FILE GROUPED BY PRODUCT-ID, WHICH IS WHAT LETS
105800*    0620 BELOW RUN ITS CONTROL BREAK WITHOUT A SORT STEP HERE.
105900 0610-READ-ONE-REVIEW.
106000     READ REVIEWS INTO WS-RVW-RECORD
106100         AT END
106200             MOVE 'N' TO WS-MORE-REVIEWS-SW
106300     END-READ.
106400 0610-EXIT.
106500     EXIT.
106600
106700*---------------------------------------------------------------
106800* CONTROL BREAK ON PRODUCT-ID - WHILE THE KEY HOLDS, ACCUMULATE
106900* COUNT AND RATING SUM FOR THE AVERAGE; ON A KEY CHANGE, CLOSE
107000* OUT THE FINISHED GROUP THROUGH THE SENTIMENT FALLBACK BELOW
107100* BEFORE STARTING THE NEW ONE.
107200*---------------------------------------------------------------
107300 0620-PROCESS-ONE-REVIEW.
107400     IF RVW-PRODUCT-ID = WS-REVIEW-CONTROL-KEY
107500         ADD 1          TO WS-REVIEW-GROUP-COUNT
107600         ADD RVW-RATING TO WS-REVIEW-GROUP-SUM
107700     ELSE
107800         PERFORM 0650-SENTIMENT-FALLBACK THRU 0650-EXIT
107900         MOVE RVW-PRODUCT-ID TO WS-REVIEW-CONTROL-KEY
108000         MOVE 1              TO WS-REVIEW-GROUP-COUNT
108100         MOVE RVW-RATING     TO WS-REVIEW-GROUP-SUM
108200     END-IF.
108300     PERFORM 0610-READ-ONE-REVIEW THRU 0610-EXIT.
108400 0620-EXIT.
108500     EXIT.
108600
108700*---------------------------------------------------------------
108800* SENTIMENT FALLBACK ANALYZER - DERIVES A SENTIMENT FROM A
108900* PRODUCT'S OWN REVIEW RATINGS WHEN IT HAS NO SENTIMENT RECORD.
109000* POSITIVE AT 4.0 AND ABOVE, NEUTRAL FROM 2.5 UP TO 4.0, ELSE
109100* NEGATIVE.  SCORE IS THE AVERAGE RATING RESCALED TO -1..+1.
109200*                                                           PVC-098
109300* 02/11/20 RLH - THIS PARAGRAPH USED TO STOP AT THE DISPLAY
109400* BELOW AND NEVER KEPT THE SUMMARY SENTENCE ANYWHERE.  MKTG
109500* WANTS THE SAME "AVERAGE RATING: N.N/5 BASED ON NNN REVIEWS."
109600* WORDING ON A DERIVED SENTIMENT THAT A REAL SENTIMENTS-FILE
109700* RECORD WOULD CARRY, SO WE NOW BUILD IT BY HAND BELOW (NO
109800* INTRINSIC FUNCTIONS ON THIS RELEASE OF THE COMPILER) AND
109900* FILE IT IN PRD-T-SENTIMENT-SUMMARY RIGHT ALONGSIDE THE
110000* OVERALL/SCORE FIELDS (REQ PVC-098).
110100*---------------------------------------------------------------
110200 0650-SENTIMENT-FALLBACK.
110250*    AT-END IS A NO-OP HERE, NOT AN ERROR - A REVIEW GROUP WITH
110260*    NO MATCHING PRD-TABLE ROW MEANS THE PRODUCT WAS DROPPED
110270*    EARLIER (BAD PRICE OR TABLE-FULL), NOT A DATA PROBLEM.
110300     SET PRD-IDX TO 1.
110400     SEARCH PRD-TABLE
110500         AT END
110600             CONTINUE
110700         WHEN PRD-T-PRODUCT-ID (PRD-IDX) = WS-REVIEW-CONTROL-KEY
110800             IF NOT PRD-T-SENTIMENT-PRESENT (PRD-IDX)
110900                 COMPUTE WS-REVIEW-AVG ROUNDED =
111000                     WS-REVIEW-GROUP-SUM / WS-REVIEW-GROUP-COUNT
111100                 COMPUTE WS-DERIVED-SENT-SCORE ROUNDED =
111200                     (WS-REVIEW-AVG - 2.5) / 2.5
111300                 EVALUATE TRUE
111400                     WHEN WS-REVIEW-AVG >= 4.0
111500                         MOVE 'POSITIVE' TO WS-DERIVED-OVERALL
111600                     WHEN WS-REVIEW-AVG >= 2.5
111700                         MOVE 'NEUTRAL ' TO WS-DERIVED-OVERALL
111800                     WHEN OTHER
111900                         MOVE 'NEGATIVE' TO WS-DERIVED-OVERALL
112000                 END-EVALUATE
112100                 MOVE WS-DERIVED-OVERALL TO
112200                      PRD-T-SENTIMENT-OVERALL (PRD-IDX)
112300                 MOVE WS-DERIVED-SENT-SCORE TO
112400                      PRD-T-SENTIMENT-SCORE (PRD-IDX)
112450*                 PROS/CONS COUNTS ARE ZEROED, NOT LEFT BLANK -
112460*                 0780'S QUALITY SCORE TESTS THE PROS-CONS-TOTAL
112470*                 SUM, AND A DERIVED ROW HAS NO REAL PROS/CONS.
112500                 MOVE 0 TO PRD-T-PROS-COUNT (PRD-IDX)
112600                           PRD-T-CONS-COUNT (PRD-IDX)
112700                 MOVE 'Y' TO PRD-T-SENTIMENT-SW (PRD-IDX)
112800*                 ROUND THE 2-DECIMAL AVERAGE DOWN TO 1 DECIMAL
112900*                 FOR THE SENTENCE AND EDIT IT WITH ITS POINT.
113000                 COMPUTE WS-SUMMARY-RATING-1DP ROUNDED =
113100                     WS-REVIEW-AVG
113200                 MOVE WS-SUMMARY-RATING-1DP TO WS-SUMMARY-RATING-ED
113300*                 ZZZZ9 RIGHT-JUSTIFIES THE REVIEW COUNT WITH
113400*                 LEADING SPACES - COUNT THEM SO WE CAN SLICE OFF
113500*                 JUST THE SIGNIFICANT DIGITS WITH A REFERENCE
113600*                 MODIFICATION BELOW, THE SAME WAY THE PRICE
113700*                 SCANNER ELSEWHERE IN THIS PROGRAM TRIMS A
113800*                 RIGHT-JUSTIFIED FIELD DOWN TO ITS REAL LENGTH.
113900                 MOVE WS-REVIEW-GROUP-COUNT TO WS-SUMMARY-COUNT-ED
114000                 MOVE 0 TO WS-SUMMARY-LEAD-SPACES
114100                 INSPECT WS-SUMMARY-COUNT-ED TALLYING
114200                     WS-SUMMARY-LEAD-SPACES FOR LEADING SPACES
114300                 COMPUTE WS-SUMMARY-DIGIT-START =
114400                     WS-SUMMARY-LEAD-SPACES + 1
114500                 COMPUTE WS-SUMMARY-DIGIT-LEN =
114600                     5 - WS-SUMMARY-LEAD-SPACES
114700                 MOVE SPACES TO PRD-T-SENTIMENT-SUMMARY (PRD-IDX)
114800                 STRING 'AVERAGE RATING: '   DELIMITED BY SIZE
114900                        WS-SUMMARY-RATING-ED  DELIMITED BY SIZE
115000                        '/5 BASED ON '        DELIMITED BY SIZE
115100                        WS-SUMMARY-COUNT-ED
115200                          (WS-SUMMARY-DIGIT-START :
115300                           WS-SUMMARY-DIGIT-LEN)  DELIMITED BY SIZE
115400                        ' REVIEWS.'           DELIMITED BY SIZE
115500                   INTO PRD-T-SENTIMENT-SUMMARY (PRD-IDX)
115600                 END-STRING
115700                 DISPLAY 'PRDCOMP - DERIVED SENTIMENT FOR '
115800                         WS-REVIEW-CONTROL-KEY ' - '
115900                         PRD-T-SENTIMENT-SUMMARY (PRD-IDX)
116000             END-IF
116100     END-SEARCH.
116200 0650-EXIT.
116300     EXIT.
116400
116500*---------------------------------------------------------------
116600* PRODUCTS THAT HAVE NEITHER A SENTIMENT RECORD NOR ANY ROWS ON
116700* THE REVIEWS FILE NEVER PASS THROUGH A CONTROL BREAK ABOVE -
116800* THIS CATCH-ALL GIVES THEM THE "NO REVIEWS" FALLBACK RESULT.
116900*---------------------------------------------------------------
117000 0680-DEFAULT-MISSING-SENTIMENT.
117050*    RUNS ONCE, AFTER BOTH FEEDS ARE EXHAUSTED - EVERY ROW STILL
117060*    UNFLAGGED AT THIS POINT GENUINELY HAS NOTHING TO GO ON.
117100     IF PRD-TABLE-COUNT > 0
117200         PERFORM 0685-APPLY-NEUTRAL-DEFAULT
117300             VARYING PRD-IDX FROM 1 BY 1
117400                 UNTIL PRD-IDX > PRD-TABLE-COUNT
117500     END-IF.
117600 0680-EXIT.
117700     EXIT.
117800
117900 0685-APPLY-NEUTRAL-DEFAULT.
117950*    'NEUTRAL' WITH A SCORE OF ZERO RATHER THAN A BLANK - THE
117960*    REPORT AND SCOREDOUT FEED BOTH EXPECT SOMETHING PRINTABLE
117970*    IN EVERY SENTIMENT COLUMN, NOT AN EMPTY FIELD.
118000     IF NOT PRD-T-SENTIMENT-PRESENT (PRD-IDX)
118100         MOVE 'NEUTRAL ' TO PRD-T-SENTIMENT-OVERALL (PRD-IDX)
118200         MOVE 0          TO PRD-T-SENTIMENT-SCORE (PRD-IDX)
118300                            PRD-T-PROS-COUNT (PRD-IDX)
118400                            PRD-T-CONS-COUNT (PRD-IDX)
118500         MOVE 'Y'        TO PRD-T-SENTIMENT-SW (PRD-IDX)
118600     END-IF.
118700
118800*---------------------------------------------------------------
118900* SET-WIDE MINIMUM AND MAXIMUM NORMALIZED PRICE, BY HAND - THIS
119000* COMPILER'S LIBRARY HAS NO MIN/MAX FUNCTION WE CAN CALL.
119100*---------------------------------------------------------------
119200 0700-COMPUTE-MIN-MAX-PRICE.
119300     IF PRD-TABLE-COUNT = 0
119400         GO TO 0700-EXIT
119500     END-IF.
119600     MOVE PRD-T-PRICE-USD (1) TO WS-MIN-PRICE WS-MAX-PRICE.
119700     IF PRD-TABLE-COUNT > 1
119800         PERFORM 0710-TEST-ONE-PRICE
119900             VARYING PRD-IDX FROM 2 BY 1
120000                 UNTIL PRD-IDX > PRD-TABLE-COUNT
120100     END-IF.
120200     COMPUTE WS-PRICE-RANGE = WS-MAX-PRICE - WS-MIN-PRICE.
120300 0700-EXIT.
120400     EXIT.
120500
120600*    COMPARE ONE TABLE ENTRY'S PRICE AGAINST THE RUNNING
120700*    SET-WIDE LOW AND HIGH SO FAR.
120800 0710-TEST-ONE-PRICE.
120900     IF PRD-T-PRICE-USD (PRD-IDX) < WS-MIN-PRICE
121000         MOVE PRD-T-PRICE-USD (PRD-IDX) TO WS-MIN-PRICE
121100     END-IF.
121200     IF PRD-T-PRICE-USD (PRD-IDX) > WS-MAX-PRICE
121300         MOVE PRD-T-PRICE-USD (PRD-IDX) TO WS-MAX-PRICE
121400     END-IF.
121500
121600*---------------------------------------------------------------
121700* SCORING ENGINE - ONE PASS OVER THE TABLE, FOUR SCORES PER
121800* PRODUCT, EACH CLAMPED TO 0.00 THRU 10.00.
121900*---------------------------------------------------------------
122000 0750-SCORE-ALL-PRODUCTS.
122100     IF PRD-TABLE-COUNT > 0
122200         PERFORM 0755-SCORE-ONE-PRODUCT
122300             VARYING PRD-IDX FROM 1 BY 1
122400                 UNTIL PRD-IDX > PRD-TABLE-COUNT
122500     END-IF.
122600 0750-EXIT.
122700     EXIT.
122800
122900*    DRIVE ALL FOUR SCORING RULES FOR ONE TABLE ROW AND ROLL
123000*    ITS VALUE SCORE INTO THE RUN TOTAL FOR THE REPORT AVERAGE.
123100 0755-SCORE-ONE-PRODUCT.
123200     PERFORM 0760-COMPUTE-PRICE-SCORE THRU 0760-EXIT.
123300     PERFORM 0770-COMPUTE-REVIEW-SCORE THRU 0770-EXIT.
123400     PERFORM 0780-COMPUTE-QUALITY-SCORE THRU 0780-EXIT.
123500     PERFORM 0790-COMPUTE-VALUE-SCORE THRU 0790-EXIT.
123600     ADD 1 TO WS-RECS-SCORED.
123700     ADD PRD-T-VALUE-SCORE (PRD-IDX) TO WS-VALUE-SCORE-TOTAL.
123800
123900*---------------------------------------------------------------
124000* PRICE SCORE - CHEAPEST IN THE SET SCORES 10, MOST EXPENSIVE
124100* SCORES 0, EVENLY SPREAD BY THE SET'S PRICE RANGE.  A SET
124200* WHERE EVERY PRICE IS THE SAME SCORES EVERYONE 7.50 (MIDPOINT -
124300* NEITHER THE CHEAPEST NOR THE PRICIEST WHEN THERE IS NO SPREAD).
124400*---------------------------------------------------------------
124500 0760-COMPUTE-PRICE-SCORE.
124550*    WS-PRICE-RANGE IS MAX MINUS MIN ACROSS THE WHOLE SET - ZERO
124560*    MEANS EVERY CANDIDATE CAME IN AT THE SAME PRICE.
124600     IF WS-PRICE-RANGE = 0
124700         MOVE 7.50 TO PRD-T-PRICE-SCORE (PRD-IDX)
124800     ELSE
124900         COMPUTE WS-SCORE-RAW ROUNDED =
125000             ((WS-MAX-PRICE - PRD-T-PRICE-USD (PRD-IDX))
125100                 / WS-PRICE-RANGE) * 10
125200         PERFORM 0795-ROUND-AND-CLAMP-SCORE THRU 0795-EXIT
125300         MOVE WS-SCORE-RAW TO PRD-T-PRICE-SCORE (PRD-IDX)
125400     END-IF.
125500 0760-EXIT.
125600     EXIT.
125700
125800*---------------------------------------------------------------
125900* REVIEW SCORE - BASE IS THE RAW RATING (0-5) RESCALED TO 0-10,
126000* OR 5.00 FLAT WHEN NO RATING OF RECORD (NEITHER HELPED NOR HURT
126100* BY SILENCE).  THE BASE IS THEN BUMPED OR TRIMMED BY A VOLUME
126200* MODIFIER KEYED OFF THE REVIEW COUNT (A HANDFUL OF REVIEWS IS
126300* LESS TRUSTWORTHY THAN A THOUSAND) AND NUDGED BY HALF THE
126400* SENTIMENT SCORE WHEN A SENTIMENT RECORD WAS MATCHED (REQ
126500* PVC-098).
126550* 05/19/21 DTW - BASE, MODIFIER AND ADJUSTMENT NOW STAY IN THE
126560* UNROUNDED WS-SCORE-WORK UNTIL THE FINAL COMPUTE BELOW - THIS
126570* PARAGRAPH WAS ROUNDING TWICE ON THE WAY THERE (REQ PVC-104).
126580*                                                           PVC-104
126600*---------------------------------------------------------------
126700 0770-COMPUTE-REVIEW-SCORE.
126800     IF PRD-T-RATING-PRESENT (PRD-IDX)
126900         COMPUTE WS-SCORE-WORK =
127000             (PRD-T-RATING (PRD-IDX) / 5) * 10
127100     ELSE
127200         MOVE 5.00 TO WS-SCORE-WORK
127300     END-IF.
127400     EVALUATE TRUE
127500*        A HANDFUL OF REVIEWS IS LESS TRUSTWORTHY THAN A
127600*        THOUSAND - THE VOLUME MODIFIER BUMPS A WELL-REVIEWED
127700*        PRODUCT UP AND TRIMS ONE WITH ALMOST NO REVIEWS DOWN.
127800         WHEN PRD-T-REVIEW-COUNT (PRD-IDX) = 0
127900             MOVE 1.00 TO WS-REVIEW-VOLUME-MOD
128000         WHEN PRD-T-REVIEW-COUNT (PRD-IDX) >= 1000
128100             MOVE 1.15 TO WS-REVIEW-VOLUME-MOD
128200         WHEN PRD-T-REVIEW-COUNT (PRD-IDX) >= 500
128300             MOVE 1.10 TO WS-REVIEW-VOLUME-MOD
128400         WHEN PRD-T-REVIEW-COUNT (PRD-IDX) >= 100
128500             MOVE 1.05 TO WS-REVIEW-VOLUME-MOD
128600         WHEN PRD-T-REVIEW-COUNT (PRD-IDX) >= 10
128700             MOVE 1.00 TO WS-REVIEW-VOLUME-MOD
128800         WHEN OTHER
128900             MOVE 0.90 TO WS-REVIEW-VOLUME-MOD
129000     END-EVALUATE.
129100     COMPUTE WS-SCORE-WORK =
129200         WS-SCORE-WORK * WS-REVIEW-VOLUME-MOD.
129300*        A MATCHED SENTIMENT RECORD NUDGES THE REVIEW SCORE BY
129400*        HALF ITS SENTIMENT SCORE - FULL WEIGHT WOULD DOUBLE
129450*        COUNT WHAT THE QUALITY SCORE BELOW ALREADY CAPTURES.  THE
129460*        ROUNDING HAPPENS ONLY HERE, ON THE FINISHED BASE-TIMES-
129470*        MODIFIER-PLUS-ADJUSTMENT FIGURE, NOT ON EACH STEP ABOVE.
129500     IF PRD-T-SENTIMENT-PRESENT (PRD-IDX)
129600         COMPUTE WS-SCORE-RAW ROUNDED =
129700             WS-SCORE-WORK + (PRD-T-SENTIMENT-SCORE (PRD-IDX) * 0.5)
129800     ELSE
129850         COMPUTE WS-SCORE-RAW ROUNDED = WS-SCORE-WORK
129900     END-IF.
130000     PERFORM 0795-ROUND-AND-CLAMP-SCORE THRU 0795-EXIT.
130100     MOVE WS-SCORE-RAW TO PRD-T-REVIEW-SCORE (PRD-IDX).
130200 0770-EXIT.
130300     EXIT.
130400
130500*---------------------------------------------------------------
130600* QUALITY SCORE - AVERAGE OF THE SENTIMENT COMPONENT (SENTIMENT
130700* SCORE -1..+1 RESCALED TO 0..10) AND THE PROS/CONS COMPONENT
130800* (PROS SHARE OF PROS+CONS, ON A 0..10 SCALE), WHEN EACH IS
130900* AVAILABLE.  THE THIRD COMPONENT THIS SCORE IS SUPPOSED TO
131000* CARRY - DURABILITY/PERFORMANCE/BUILD/VALUE-FOR-MONEY OFF THE
131100* PRODUCT SPEC SHEET - HAS NO FIELD ON ANY FILE WE RECEIVE, SO
131200* IT IS NOT IN THIS AVERAGE. IF MKTG EVER SENDS US THAT DATA,
131300* ADD IT HERE.
131320* 05/19/21 DTW - EACH COMPONENT BELOW USED TO ROUND BEFORE GOING
131340* INTO THE SUM, THEN THE AVERAGE ROUNDED AGAIN - NOW ONLY THE
131360* AVERAGE ROUNDS (REQ PVC-104).
131380*                                                           PVC-104
131400*---------------------------------------------------------------
131500 0780-COMPUTE-QUALITY-SCORE.
131600     MOVE 0 TO WS-QUALITY-COMP-SUM WS-QUALITY-COMP-CNT.
131650*    BOTH COMPONENT FIGURES BELOW ARE LEFT UNROUNDED IN WS-SCORE-
131660*    WORK AND ADDED INTO THE SUM AS-IS - ROUNDING EACH ONE HERE
131670*    AND AGAIN ON THE AVERAGE BELOW COMPOUNDS TWO ROUNDINGS INTO
131680*    A SCORE THE SPEC'S SINGLE-ROUNDING FORMULA WOULD NOT PRODUCE.
131700     IF PRD-T-SENTIMENT-PRESENT (PRD-IDX)
131800         COMPUTE WS-SCORE-WORK =
131900             (PRD-T-SENTIMENT-SCORE (PRD-IDX) + 1) * 5
132000         ADD WS-SCORE-WORK TO WS-QUALITY-COMP-SUM
132100         ADD 1 TO WS-QUALITY-COMP-CNT
132200         COMPUTE WS-PROS-CONS-TOTAL =
132300             PRD-T-PROS-COUNT (PRD-IDX) + PRD-T-CONS-COUNT (PRD-IDX)
132400         IF WS-PROS-CONS-TOTAL > 0
132500             COMPUTE WS-SCORE-WORK =
132600                 (PRD-T-PROS-COUNT (PRD-IDX) / WS-PROS-CONS-TOTAL)
132700                    * 10
132800             ADD WS-SCORE-WORK TO WS-QUALITY-COMP-SUM
132900             ADD 1 TO WS-QUALITY-COMP-CNT
133000         END-IF
133100     END-IF.
133150*    AVERAGE OF WHICHEVER COMPONENTS ACTUALLY FIRED ABOVE - A
133160*    PRODUCT WITH NO SENTIMENT RECORD AT ALL DEFAULTS NEUTRAL
133170*    RATHER THAN PENALIZED FOR DATA THAT WAS NEVER SENT.  THIS
133180*    COMPUTE IS THE ONLY ROUNDING STEP IN THE WHOLE PARAGRAPH.
133200     IF WS-QUALITY-COMP-CNT = 0
133300         MOVE 5.00 TO PRD-T-QUALITY-SCORE (PRD-IDX)
133400     ELSE
133500         COMPUTE WS-SCORE-RAW ROUNDED =
133600             WS-QUALITY-COMP-SUM / WS-QUALITY-COMP-CNT
133700         PERFORM 0795-ROUND-AND-CLAMP-SCORE THRU 0795-EXIT
133800         MOVE WS-SCORE-RAW TO PRD-T-QUALITY-SCORE (PRD-IDX)
133900     END-IF.
134000 0780-EXIT.
134100     EXIT.
134200
134300*---------------------------------------------------------------
134400* VALUE SCORE - WEIGHTED BLEND, PRICE 35%, REVIEW 35%, QUALITY
134500* 30%.  THIS IS THE REPORT'S SORT KEY.
134600*---------------------------------------------------------------
134700 0790-COMPUTE-VALUE-SCORE.
134800*    35/35/30 SPLIT PER THE 02/11/20 AUDIT CORRECTION - SEE
134900*    CHANGE LOG (REQ PVC-098).
135000     COMPUTE WS-SCORE-RAW ROUNDED =
135100         (PRD-T-PRICE-SCORE (PRD-IDX)   * 0.35) +
135200         (PRD-T-REVIEW-SCORE (PRD-IDX)  * 0.35) +
135300         (PRD-T-QUALITY-SCORE (PRD-IDX) * 0.30).
135400     PERFORM 0795-ROUND-AND-CLAMP-SCORE THRU 0795-EXIT.
135500     MOVE WS-SCORE-RAW TO PRD-T-VALUE-SCORE (PRD-IDX).
135600 0790-EXIT.
135700     EXIT.
135800
135900*---------------------------------------------------------------
136000* SHARED HELPER - ROUND-HALF-UP TO 2 DECIMALS IS ALREADY DONE
136100* BY THE ROUNDED PHRASE ON THE CALLER'S COMPUTE; THIS PARAGRAPH
136200* ONLY HOLDS EVERY SCORE INSIDE THE 0.00 THRU 10.00 WINDOW.
136300*---------------------------------------------------------------
136400 0795-ROUND-AND-CLAMP-SCORE.
136500     IF WS-SCORE-RAW < 0
136600         MOVE 0.00 TO WS-SCORE-RAW
136700     END-IF.
136800     IF WS-SCORE-RAW > 10
136900         MOVE 10.00 TO WS-SCORE-RAW
137000     END-IF.
137100 0795-EXIT.
137200     EXIT.
137300
137400*---------------------------------------------------------------
137500* MANUAL SELECTION SORT OF PRD-TABLE ON VALUE-SCORE, DESCENDING.
137600* THIS SHOP'S BATCH JOBS DO NOT CARRY A SORT STEP FOR A TABLE
137700* THIS SMALL - THE TABLE IS SWAPPED IN PLACE HERE INSTEAD.
137800*---------------------------------------------------------------
137900 0800-SORT-BY-VALUE-SCORE.
138000     IF PRD-TABLE-COUNT > 1
138100         COMPUTE WS-SORT-LIMIT = PRD-TABLE-COUNT - 1
138200         PERFORM 0810-SORT-OUTER-PASS
138300             VARYING WS-SORT-I FROM 1 BY 1
138400                 UNTIL WS-SORT-I > WS-SORT-LIMIT
138500     END-IF.
138600 0800-EXIT.
138700     EXIT.
138800
138900*---------------------------------------------------------------
139000* ONE PASS OF A PLAIN SELECTION SORT, DESCENDING BY VALUE
139100* SCORE - FIND THE REMAINING ENTRY WITH THE HIGHEST SCORE AND
139200* SWAP IT INTO THE CURRENT POSITION.  NO SORT VERB IS USED
139300* SINCE PRD-TABLE IS ALREADY IN STORAGE, NOT ON A FILE.
139400*---------------------------------------------------------------
139500 0810-SORT-OUTER-PASS.
139600     MOVE WS-SORT-I TO WS-SORT-MAXSUB.
139700     COMPUTE WS-SORT-J-START = WS-SORT-I + 1.
139800     PERFORM 0820-SORT-FIND-MAX
139900         VARYING WS-SORT-J FROM WS-SORT-J-START BY 1
140000             UNTIL WS-SORT-J > PRD-TABLE-COUNT.
140100     IF WS-SORT-MAXSUB NOT = WS-SORT-I
140200         MOVE PRD-TABLE (WS-SORT-I)      TO WS-SWAP-ENTRY
140300         MOVE PRD-TABLE (WS-SORT-MAXSUB) TO PRD-TABLE (WS-SORT-I)
140400         MOVE WS-SWAP-ENTRY             TO
140500              PRD-TABLE (WS-SORT-MAXSUB)
140600     END-IF.
140700
140800*    INNER COMPARE STEP OF THE OUTER PASS ABOVE - KEEPS THE
140900*    SUBSCRIPT OF THE BEST VALUE SCORE SEEN SO FAR THIS PASS.
141000 0820-SORT-FIND-MAX.
141100     IF PRD-T-VALUE-SCORE (WS-SORT-J) >
141200        PRD-T-VALUE-SCORE (WS-SORT-MAXSUB)
141300         MOVE WS-SORT-J TO WS-SORT-MAXSUB
141400     END-IF.
141500
141600*---------------------------------------------------------------
141700* FIRST-ENCOUNTERED-WINS SCAN FOR BEST VALUE, BEST PRICE (LOW)
141800* AND BEST QUALITY.  THE TABLE IS ALREADY VALUE-SCORE SORTED SO
141900* THE BEST-VALUE ROW IS ALWAYS ENTRY 1.
142000*---------------------------------------------------------------
142100 0850-SELECT-BEST-OF.
142200     IF PRD-TABLE-COUNT = 0
142300         GO TO 0850-EXIT
142400     END-IF.
142500     MOVE 1 TO WS-BEST-VALUE-SUB
142600               WS-BEST-PRICE-SUB
142700               WS-BEST-QUALITY-SUB.
142800     IF PRD-TABLE-COUNT > 1
142900         PERFORM 0860-TEST-ONE-ENTRY
143000             VARYING PRD-IDX FROM 2 BY 1
143100                 UNTIL PRD-IDX > PRD-TABLE-COUNT
143200     END-IF.
143300 0850-EXIT.
143400     EXIT.
143500
143600*    ONE TABLE ENTRY AGAINST THE BEST-PRICE AND BEST-QUALITY
143700*    CANDIDATES FOUND SO FAR - FIRST ENTRY ALWAYS STARTS BOTH.
143800 0860-TEST-ONE-ENTRY.
143900     IF PRD-T-PRICE-USD (PRD-IDX) <
144000        PRD-T-PRICE-USD (WS-BEST-PRICE-SUB)
144100         SET WS-BEST-PRICE-SUB TO PRD-IDX
144200     END-IF.
144300     IF PRD-T-QUALITY-SCORE (PRD-IDX) >
144400        PRD-T-QUALITY-SCORE (WS-BEST-QUALITY-SUB)
144500         SET WS-BEST-QUALITY-SUB TO PRD-IDX
144600     END-IF.
144700
144800*---------------------------------------------------------------
144900* WRITE THE SCORED RESULTS FILE, ONE ROW PER TABLE ENTRY, IN
145000* THE SORTED (VALUE-SCORE DESCENDING) ORDER.
145100*---------------------------------------------------------------
145200 0900-WRITE-SCORED-FILE.
145300     IF PRD-TABLE-COUNT > 0
145400         PERFORM 0910-WRITE-ONE-SCORED-ROW
145500             VARYING PRD-IDX FROM 1 BY 1
145600                 UNTIL PRD-IDX > PRD-TABLE-COUNT
145700     END-IF.
145800 0900-EXIT.
145900     EXIT.
146000
146100*    MOVE ONE PRD-TABLE ROW INTO THE SCOREDP LAYOUT AND WRITE
146200*    IT TO THE OUTBOUND SCORED-RESULTS FILE.
146300 0910-WRITE-ONE-SCORED-ROW.
146350*    STRAIGHT FIELD-FOR-FIELD COPY - SCOREDP CARRIES THE SAME TEN
146360*    COLUMNS AS PRD-TABLE, NO REFORMATTING NEEDED FOR MKTG'S FEED.
146400     MOVE PRD-T-PRODUCT-ID (PRD-IDX)   TO SCP-PRODUCT-ID.
146500     MOVE PRD-T-TITLE (PRD-IDX)        TO SCP-TITLE.
146600     MOVE PRD-T-SOURCE (PRD-IDX)       TO SCP-SOURCE.
146700     MOVE PRD-T-PRICE-USD (PRD-IDX)    TO SCP-PRICE-USD.
146800     MOVE PRD-T-CURRENCY (PRD-IDX)     TO SCP-CURRENCY.
146900     MOVE PRD-T-DISCOUNT-PCT (PRD-IDX) TO SCP-DISCOUNT-PCT.
147000     MOVE PRD-T-PRICE-SCORE (PRD-IDX)  TO SCP-PRICE-SCORE.
147100     MOVE PRD-T-REVIEW-SCORE (PRD-IDX) TO SCP-REVIEW-SCORE.
147200     MOVE PRD-T-QUALITY-SCORE (PRD-IDX) TO SCP-QUALITY-SCORE.
147300     MOVE PRD-T-VALUE-SCORE (PRD-IDX)  TO SCP-VALUE-SCORE.
147400     WRITE SCP-REC FROM WS-SCP-RECORD.
147500
147600*---------------------------------------------------------------
147700* REPORT HEADERS - PAGED AT REPORT-MAX-LINES, HOSPEDIT STYLE.
147800*---------------------------------------------------------------
147900 1000-WRITE-REPORT-HEADERS.
148000     ADD 1 TO WS-PAGE-NUM.
148100     MOVE WS-CURRENT-MONTH TO HL1-MONTH.
148200     MOVE WS-CURRENT-DAY   TO HL1-DAY.
148300     MOVE WS-CURRENT-YEAR  TO HL1-YEAR.
148400     MOVE WS-PAGE-NUM      TO HL1-PAGE-NUMBER.
148500     WRITE RPT-REC FROM HEADER-LINE1 AFTER ADVANCING PAGE.
148600     WRITE RPT-REC FROM HEADER-LINE2 AFTER ADVANCING 1.
148700     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
148800     MOVE 3 TO WS-LINE-COUNT.
148900 1000-EXIT.
149000     EXIT.
149100
149200*---------------------------------------------------------------
149300* ONE DETAIL LINE PER SCORED PRODUCT, IN SORTED ORDER.
149400*---------------------------------------------------------------
149500 1010-WRITE-DETAIL-LINES.
149600     IF PRD-TABLE-COUNT > 0
149700         PERFORM 1015-WRITE-ONE-DETAIL-LINE
149800             VARYING PRD-IDX FROM 1 BY 1
149900                 UNTIL PRD-IDX > PRD-TABLE-COUNT
150000     END-IF.
150100 1010-EXIT.
150200     EXIT.
150300
150400*    ONE DETAIL LINE OF THE REPORT BODY - CHECKS THE PAGE BREAK
150500*    FIRST SO A HEADER NEVER PRINTS WITH NO DETAIL UNDER IT.
150600 1015-WRITE-ONE-DETAIL-LINE.
150700     IF WS-LINE-COUNT >= REPORT-MAX-LINES
150800         PERFORM 1000-WRITE-REPORT-HEADERS THRU 1000-EXIT
150900     END-IF.
151000     MOVE PRD-IDX                        TO DL1-RANK.
151100     MOVE PRD-T-PRODUCT-ID (PRD-IDX)      TO DL1-PRODUCT-ID.
151200     MOVE PRD-T-SOURCE (PRD-IDX)          TO DL1-SOURCE.
151300     MOVE PRD-T-TITLE (PRD-IDX)           TO DL1-TITLE.
151400     MOVE PRD-T-PRICE-USD (PRD-IDX)       TO DL1-PRICE-USD.
151500     MOVE PRD-T-PRICE-SCORE (PRD-IDX)     TO DL1-PRICE-SCORE.
151600     MOVE PRD-T-REVIEW-SCORE (PRD-IDX)    TO DL1-REVIEW-SCORE.
151700     MOVE PRD-T-QUALITY-SCORE (PRD-IDX)   TO DL1-QUALITY-SCORE.
151800     MOVE PRD-T-VALUE-SCORE (PRD-IDX)     TO DL1-VALUE-SCORE.
151900     WRITE RPT-REC FROM DETAIL-LINE1 AFTER ADVANCING 1.
152000     ADD 1 TO WS-LINE-COUNT.
152100
152200*---------------------------------------------------------------
152300* SUMMARY BLOCK - CONTROL TOTALS AND THE BEST-OF CALL-OUTS.
152400*---------------------------------------------------------------
152500 1020-WRITE-SUMMARY-BLOCK.
152600     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
152700     MOVE WS-RECS-READ     TO TL1-VALUE.
152800     MOVE WS-RECS-REJECTED TO TL2-VALUE.
152900     MOVE WS-RECS-SCORED   TO TL3-VALUE.
153000     WRITE RPT-REC FROM TOTAL-LINE1 AFTER ADVANCING 1.
153100     WRITE RPT-REC FROM TOTAL-LINE2 AFTER ADVANCING 1.
153200     WRITE RPT-REC FROM TOTAL-LINE3 AFTER ADVANCING 1.
153300
153400     IF WS-RECS-SCORED > 0
153500         COMPUTE WS-AVERAGE-VALUE-SCORE ROUNDED =
153600             WS-VALUE-SCORE-TOTAL / WS-RECS-SCORED
153700     ELSE
153800         MOVE 0 TO WS-AVERAGE-VALUE-SCORE
153900     END-IF.
154000     MOVE WS-AVERAGE-VALUE-SCORE TO TL4-VALUE.
154100     WRITE RPT-REC FROM TOTAL-LINE4 AFTER ADVANCING 1.
154200     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
154300
154350*    WS-BEST-xxx-SUB WAS SET BACK IN 0850-SELECT-BEST-OF - A
154360*    STRAIGHT LINEAR SCAN OF THE TABLE, NOT PART OF THE SORT.
154400     IF PRD-TABLE-COUNT > 0
154500         MOVE PRD-T-TITLE (WS-BEST-VALUE-SUB)   TO BL1-TITLE
154600         MOVE PRD-T-VALUE-SCORE (WS-BEST-VALUE-SUB)
154700                                                 TO BL1-SCORE
154800         WRITE RPT-REC FROM BEST-LINE1 AFTER ADVANCING 1
154900
155000         MOVE PRD-T-TITLE (WS-BEST-PRICE-SUB)   TO BL2-TITLE
155100         MOVE PRD-T-PRICE-USD (WS-BEST-PRICE-SUB)
155200                                                 TO BL2-PRICE
155300         WRITE RPT-REC FROM BEST-LINE2 AFTER ADVANCING 1
155400
155500         MOVE PRD-T-TITLE (WS-BEST-QUALITY-SUB) TO BL3-TITLE
155600         MOVE PRD-T-QUALITY-SCORE (WS-BEST-QUALITY-SUB)
155700                                                 TO BL3-SCORE
155800         WRITE RPT-REC FROM BEST-LINE3 AFTER ADVANCING 1
155900     END-IF.
156000     ADD 7 TO WS-LINE-COUNT.
156100 1020-EXIT.
156200     EXIT.
156300
156400*---------------------------------------------------------------
156500* ONE-SENTENCE RECOMMENDATION, KEYED OFF THE BEST-VALUE ROW.
156600* THE TITLE IS HELD TO 50 CHARACTERS HERE SO THE SENTENCE NEVER
156700* RUNS PAST THE REPORT'S 132-COLUMN WIDTH.
156800*---------------------------------------------------------------
156900 1030-WRITE-RECOMMENDATION.
156950*    NOTHING TO RECOMMEND WHEN THE WHOLE FEED CAME IN EMPTY OR
156960*    EVERY ROW WAS REJECTED FOR AN UNPARSEABLE PRICE.
157000     IF PRD-TABLE-COUNT = 0
157100         GO TO 1030-EXIT
157200     END-IF.
157300     WRITE RPT-REC FROM BLANK-LINE AFTER ADVANCING 1.
157400     MOVE PRD-T-TITLE (WS-BEST-VALUE-SUB)       TO RL-TITLE.
157500     MOVE PRD-T-VALUE-SCORE (WS-BEST-VALUE-SUB) TO RL-SCORE.
157600     WRITE RPT-REC FROM RECOMMEND-LINE AFTER ADVANCING 1.
157700 1030-EXIT.
157800     EXIT.
157900
158000*---------------------------------------------------------------
158100* SEARCH RANKING/FILTER - AN AD-HOC DEMONSTRATION SECTION RUN
158200* ONCE AT END OF JOB AGAINST THE ALREADY-SCORED TABLE.  DROPS
158300* ANY PRODUCT OUTSIDE A PRICE WINDOW, RANKS WHAT IS LEFT BY
158400* RELEVANCE (RATING TIMES ONE PLUS REVIEW COUNT OVER 1000,
158500* DESCENDING) AND DISPLAYS THE RESULT FOR MKTG'S AD-HOC PRICE
158600* BRACKET REQUESTS.  NO FILE OR REPORT OF ITS OWN - CONSOLE
158700* OUTPUT ONLY, SAME AS THIS SHOP'S OTHER END-OF-JOB QUERIES.
158800*---------------------------------------------------------------
158900 1100-SEARCH-RANKING-DEMO.
158950*    WINDOW IS HARD-CODED FOR NOW - MKTG HAS ASKED FOR THIS TO
158960*    COME IN AS A RUN PARAMETER BUT NO TICKET HAS BEEN CUT YET.
159000     MOVE 0      TO WS-FILTER-MIN-PRICE.
159100     MOVE 500.00 TO WS-FILTER-MAX-PRICE.
159200     MOVE 0      TO WS-FILTER-COUNT.
159300     IF PRD-TABLE-COUNT = 0
159400         GO TO 1100-EXIT
159500     END-IF.
159600     PERFORM 1110-FILTER-ONE-PRODUCT
159700         VARYING WS-FILTER-SUB FROM 1 BY 1
159800             UNTIL WS-FILTER-SUB > PRD-TABLE-COUNT.
159900     IF WS-FILTER-COUNT > 1
160000         PERFORM 1150-SORT-RELEVANCE THRU 1150-EXIT
160100     END-IF.
160200     DISPLAY 'PRDCOMP - SEARCH RANKING DEMO, PRICE WINDOW '
160300             WS-FILTER-MIN-PRICE ' TO ' WS-FILTER-MAX-PRICE.
160400     DISPLAY 'PRDCOMP - ' WS-FILTER-COUNT
160500             ' OF ' PRD-TABLE-COUNT ' PRODUCTS IN RANGE'.
160600     IF WS-FILTER-COUNT > 0
160700         PERFORM 1120-DISPLAY-ONE-RANKED-ROW
160800             VARYING WS-FILTER-SUB FROM 1 BY 1
160900                 UNTIL WS-FILTER-SUB > WS-FILTER-COUNT
161000     END-IF.
161100 1100-EXIT.
161200     EXIT.
161300
161400*---------------------------------------------------------------
161500* KEEP THE ENTRY ONLY IF ITS PRICE FALLS INSIDE THE HARD-CODED
161600* DEMO WINDOW, AND COMPUTE ITS RELEVANCE VALUE - RATING WEIGHTED
161700* UP SLIGHTLY FOR REVIEW VOLUME, THE SAME IDEA AS THE REVIEW
161800* SCORE'S VOLUME MODIFIER BUT SIMPLER SINCE THIS IS DISPLAY-ONLY.
161900*---------------------------------------------------------------
162000 1110-FILTER-ONE-PRODUCT.
162050*    WS-FILTER-COUNT DOES DOUBLE DUTY AS THE SUBSCRIPT OF THE
162060*    NEXT OPEN SLOT IN THE RELEVANCE TABLE - IT IS BUMPED BEFORE
162070*    THE MOVE/COMPUTE BELOW, NOT AFTER.
162100     IF PRD-T-PRICE-USD (WS-FILTER-SUB) >= WS-FILTER-MIN-PRICE
162200         AND PRD-T-PRICE-USD (WS-FILTER-SUB) <= WS-FILTER-MAX-PRICE
162300         ADD 1 TO WS-FILTER-COUNT
162400         MOVE PRD-T-PRODUCT-ID (WS-FILTER-SUB) TO
162500              WS-REL-PRODUCT-ID (WS-FILTER-COUNT)
162600         COMPUTE WS-REL-VALUE (WS-FILTER-COUNT) ROUNDED =
162700             PRD-T-RATING (WS-FILTER-SUB) *
162800             (1 + (PRD-T-REVIEW-COUNT (WS-FILTER-SUB) / 1000))
162900     END-IF.
163000
163100*    SAME SELECTION-SORT SHAPE AS 0800 ABOVE, RUN HERE OVER THE
163200*    SMALLER RELEVANCE TABLE INSTEAD OF THE FULL PRD-TABLE.
163300 1150-SORT-RELEVANCE.
163400     COMPUTE WS-SORT-LIMIT = WS-FILTER-COUNT - 1.
163500     PERFORM 1160-RELEVANCE-OUTER-PASS
163600         VARYING WS-REL-SORT-I FROM 1 BY 1
163700             UNTIL WS-REL-SORT-I > WS-SORT-LIMIT.
163800 1150-EXIT.
163900     EXIT.
164000
164100*    OUTER PASS - FIND THE REMAINING ENTRY WITH THE HIGHEST
164200*    RELEVANCE VALUE AND SWAP IT INTO THE CURRENT POSITION.
164300 1160-RELEVANCE-OUTER-PASS.
164400     MOVE WS-REL-SORT-I TO WS-REL-SORT-MAXSUB.
164500     COMPUTE WS-REL-SORT-J-START = WS-REL-SORT-I + 1.
164600     PERFORM 1170-RELEVANCE-FIND-MAX
164700         VARYING WS-REL-SORT-J FROM WS-REL-SORT-J-START BY 1
164800             UNTIL WS-REL-SORT-J > WS-FILTER-COUNT.
164900     IF WS-REL-SORT-MAXSUB NOT = WS-REL-SORT-I
165000         MOVE WS-RELEVANCE-ENTRY (WS-REL-SORT-I)      TO
165100              WS-REL-SWAP-ENTRY
165200         MOVE WS-RELEVANCE-ENTRY (WS-REL-SORT-MAXSUB) TO
165300              WS-RELEVANCE-ENTRY (WS-REL-SORT-I)
165400         MOVE WS-REL-SWAP-ENTRY                       TO
165500              WS-RELEVANCE-ENTRY (WS-REL-SORT-MAXSUB)
165600     END-IF.
165700
165800*    INNER COMPARE STEP FOR THE RELEVANCE SORT ABOVE.
165900 1170-RELEVANCE-FIND-MAX.
166000     IF WS-REL-VALUE (WS-REL-SORT-J) >
166100        WS-REL-VALUE (WS-REL-SORT-MAXSUB)
166200         MOVE WS-REL-SORT-J TO WS-REL-SORT-MAXSUB
166300     END-IF.
166400
166500*    ONE LINE OF CONSOLE OUTPUT FOR THE DEMO - NOT A REPORT OR
166600*    FILE, JUST A QUICK LOOK FOR WHOEVER KICKED OFF THE RUN.
166700 1120-DISPLAY-ONE-RANKED-ROW.
166800     DISPLAY 'PRDCOMP - RANK ' WS-FILTER-SUB ' - '
166900             WS-REL-PRODUCT-ID (WS-FILTER-SUB)
167000             ' RELEVANCE ' WS-REL-VALUE (WS-FILTER-SUB).
167100
167200*---------------------------------------------------------------
167300* CLOSE DOWN.
167400*---------------------------------------------------------------
167500 9000-CLEANUP.
167600     CLOSE PRODUCTS SENTIMENTS REVIEWS SCOREDOUT RPTFILE.
167700     DISPLAY 'PRDCOMP - PRODUCT VALUE COMPARISON BATCH ENDING'.
167800 9000-EXIT.
167900     EXIT.
168000
